000100******************************************************************
000200*    COPY         : WTRANS                                       *
000300*    SISTEMA      : FACAD - CONTROLE DE MATRICULA                *
000400*    FINALIDADE   : LAYOUT DA TRANSACAO DE ENTRADA DO LOTE DE    *
000500*                   MATRICULA (ARQUIVO TRANMAT.DAT)              *
000600*    ANALISTA     : FABIO                                        *
000700*    PROGRAMADOR(A): FABIO                                       *
000800*                                                                *
000900*    VRS    DATA          DESCRICAO                         TAG  *
001000*    1.0    19/09/2003    IMPLANTACAO - LOTE DE MATRICULA   T001 *
001100*    1.1    03/05/2006    REVISAO - ENTRADA SEQUENCIAL      T002 *
002100******************************************************************
002200*    REG-TRANSACAO - UMA LINHA POR TRANSACAO, LIDA NA ORDEM DO   *
002300*    ARQUIVO (SEM CHAVE).  NAO HA FOLGA PARA FILLER DE RESERVA   *
002400*    NESTE LAYOUT - TAMANHO FIXO EM 21 CARACTERES.               *
002500******************************************************************
002600 01  REG-TRANSACAO.
002700*--------------------------------------------------------------*
002800*    TIPO DE TRANSACAO - R=MATRICULAR  D=CANCELAR (BAIXAR)      *
002900*--------------------------------------------------------------*
003000     05  TIPO-TRANSACAO              PIC X(01).
003100         88  TRANS-MATRICULAR            VALUE 'R'.
003200         88  TRANS-CANCELAR              VALUE 'D'.
003300*--------------------------------------------------------------*
003400*    ALUNO A SER MATRICULADO/CANCELADO                          *
003500*--------------------------------------------------------------*
003600     05  COD-ALUNO-TRANS             PIC X(10).
003700*--------------------------------------------------------------*
003800*    CURSO-ALVO DA TRANSACAO                                    *
003900*--------------------------------------------------------------*
004000     05  COD-CURSO-TRANS             PIC X(10).
