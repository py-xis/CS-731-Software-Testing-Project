000100******************************************************************
000200*    COPY         : WCURSO                                       *
000300*    SISTEMA      : FACAD - CONTROLE DE MATRICULA                *
000400*    FINALIDADE   : LAYOUT DO REGISTRO MESTRE DE CURSOS          *
000500*                   (ARQUIVO CURSO.DAT - CARGA EM TABELA)        *
000600*    ANALISTA     : FABIO                                        *
000700*    PROGRAMADOR(A): FABIO                                       *
000800*                                                                *
000900*    VRS    DATA          DESCRICAO                         TAG  *
001000*    1.0    29/03/2000    IMPLANTACAO - CADASTRO DE CURSOS  C001 *
001100*    1.5    19/11/2000    INCLUIDA CAPACIDADE DE VAGAS      C002 *
001200*    2.0    10/11/2001    INCLUIDA LISTA DE ESPERA           C003 *
001300*    2.5    14/03/2003    INCLUIDOS PRE-REQUISITOS (20)      C004 *
001400*    2.6    14/03/2003    INCLUIDOS CO-REQUISITOS (20)       C005 *
001500*    3.0    19/09/2003    REVISAO GERAL - MIGRACAO P/ LOTE  C006 *
001600*    3.1    11/01/2004    AJUSTE CHAVE PRIMARIA P/ X(10)    C007 *
001700*    4.0    03/05/2006    CARGA EM TABELA OCCURS (SEM ISAM) C008 *
001800*    4.1    08/08/2009    AJUSTE FILLER RESERVA FUTURA      C009 *
001900*    5.0    27/03/2011    ANO 2000 - REVISAO DE DATAS NULA  C010 *
002000******************************************************************
002100*    REG-CADCURSO - REGISTRO MESTRE DE CURSO.  CHAVE PRIMARIA E   *
002200*    COD-CURSO.  CARREGADO INTEIRO EM WS-TAB-CURSO NO INICIO DO   *
002300*    LOTE E REGRAVADO NO ARQUIVO SEQUENCIAL AO FINAL DO LOTE.     *
002400******************************************************************
002500 01  REG-CADCURSO.
002600*--------------------------------------------------------------*
002700*    CHAVE PRIMARIA DO CADASTRO DE CURSO (EX.: "CS101")         *
002800*--------------------------------------------------------------*
002900     05  COD-CURSO                   PIC X(10).
003000*--------------------------------------------------------------*
003100*    TITULO DO CURSO - RESERVADO 8 POSICOES FINAIS P/ EXPANSAO  *
003200*    DO TITULO (VRS 4.1 - C009)                                 *
003300*--------------------------------------------------------------*
003400     05  NOME-CURSO-GRP.
003500         10  NOME-CURSO              PIC X(32).
003600         10  FILLER                  PIC X(08).
003700*--------------------------------------------------------------*
003800*    VALOR EM CREDITOS DO CURSO                                 *
003900*--------------------------------------------------------------*
004000     05  CREDITOS-CURSO              PIC 9(02).
004100*--------------------------------------------------------------*
004200*    CAPACIDADE TOTAL DE VAGAS (VRS 1.5 - C002)                 *
004300*--------------------------------------------------------------*
004400     05  CAPACIDADE-CURSO            PIC 9(04).
004500*--------------------------------------------------------------*
004600*    VAGAS OCUPADAS NO MOMENTO.  PODE TRANSITORIAMENTE SER      *
004700*    COMPARADA CONTRA A CAPACIDADE, MAS NAO HA TRAVA RIGIDA      *
004800*    ABAIXO DE ZERO ALEM DO PISO EXPLICITO DA REGRA DE NEGOCIO  *
004900*--------------------------------------------------------------*
005000     05  MATRICULADOS-CURSO          PIC 9(04).
005100*--------------------------------------------------------------*
005200*    CAPACIDADE MAXIMA DA FILA DE ESPERA (VRS 2.0 - C003)       *
005300*--------------------------------------------------------------*
005400     05  CAPACIDADE-ESPERA           PIC 9(04).
005500*--------------------------------------------------------------*
005600*    QUANTIDADE DE PRE-REQUISITOS PREENCHIDOS ABAIXO            *
005700*--------------------------------------------------------------*
005800     05  QTD-PRE-REQUISITOS          PIC 9(02).
005900*--------------------------------------------------------------*
006000*    LISTA ORDENADA DE CURSOS EXIGIDOS COMO PRE-REQUISITO       *
006100*    (VRS 2.5 - C004).  MAXIMO 20 POSICOES.                     *
006200*--------------------------------------------------------------*
006300     05  TAB-PRE-REQUISITOS OCCURS 20 TIMES
006400                                 INDEXED BY IX-PRE-REQ
006500                                 PIC X(10).
006600*--------------------------------------------------------------*
006700*    VISAO ALTERNATIVA EM BLOCO DA LISTA DE PRE-REQUISITOS -     *
006800*    USADA PARA ZERAR A TABELA INTEIRA DE UMA SO VEZ             *
006900*--------------------------------------------------------------*
007000     05  TAB-PRE-REQUISITOS-R REDEFINES TAB-PRE-REQUISITOS
007100                                 PIC X(200).
007200*--------------------------------------------------------------*
007300*    QUANTIDADE DE CO-REQUISITOS PREENCHIDOS ABAIXO             *
007400*--------------------------------------------------------------*
007500     05  QTD-CO-REQUISITOS          PIC 9(02).
007600*--------------------------------------------------------------*
007700*    LISTA ORDENADA DE CURSOS EXIGIDOS COMO CO-REQUISITO        *
007800*    (VRS 2.6 - C005).  MAXIMO 20 POSICOES.                     *
007900*--------------------------------------------------------------*
008000     05  TAB-CO-REQUISITOS OCCURS 20 TIMES
008100                                 INDEXED BY IX-CO-REQ
008200                                 PIC X(10).
008300*--------------------------------------------------------------*
008400*    VISAO ALTERNATIVA EM BLOCO DA LISTA DE CO-REQUISITOS -      *
008500*    USADA PARA ZERAR A TABELA INTEIRA DE UMA SO VEZ             *
008600*--------------------------------------------------------------*
008700     05  TAB-CO-REQUISITOS-R REDEFINES TAB-CO-REQUISITOS
008800                                 PIC X(200).
