000100******************************************************************
000200*    COPY         : WMATRIC                                      *
000300*    SISTEMA      : FACAD - CONTROLE DE MATRICULA                *
000400*    FINALIDADE   : LAYOUT DO REGISTRO MESTRE DE MATRICULA       *
000500*                   (ARQUIVO MATRIC.DAT - CARGA EM TABELA)       *
000600*    ANALISTA     : FABIO                                        *
000700*    PROGRAMADOR(A): FABIO                                       *
000800*                                                                *
000900*    VRS    DATA          DESCRICAO                         TAG  *
001000*    1.0    10/11/2001    IMPLANTACAO - MATRICULA DE ALUNO  M001 *
001100*    1.1    14/03/2003    INCLUIDO STATUS DE ESPERA (W)     M002 *
001200*    2.0    19/09/2003    REVISAO GERAL - MIGRACAO P/ LOTE  M003 *
001300*    2.1    03/05/2006    CARGA EM TABELA OCCURS (SEM ISAM) M004 *
001400*    2.2    27/03/2011    ANO 2000 - DATA CCYYMMDD          M005 *
001500*    2.3    18/07/2014    SEPARADO PREFIXO/SEQ DO CODIGO    M006 *
001600******************************************************************
001700*    REG-MATRICULA - REGISTRO MESTRE DE MATRICULA.  CHAVE       *
001800*    PRIMARIA E COD-MATRICULA ("ENR" + SEQUENCIAL DE 6 DIGITOS, *
001900*    GERADO PELO CONTADOR GLOBAL DO LOTE).  CARREGADO INTEIRO   *
002000*    EM WS-TAB-MATRICULA NO INICIO DO LOTE E REGRAVADO AO FINAL.*
002100*                                                                *
002200*    OBSERVACAO: ESTE REGISTRO E O MENOR DA SUITE (38 CARACTERES*
002300*    - DETALHE DE TRANSACAO) E NAO TEM FOLGA PARA FILLER DE     *
002400*    RESERVA FUTURA SEM ULTRAPASSAR O TAMANHO FIXO DEFINIDO     *
002500*    PARA O ARQUIVO MATRICULA-MESTRE; AO CONTRARIO DE WALUNO E  *
002600*    WCURSO, NAO HA FILLER NESTE LAYOUT.                        *
002700******************************************************************
002800 01  REG-MATRICULA.
002900*--------------------------------------------------------------*
003000*    CHAVE PRIMARIA DA MATRICULA - PREFIXO FIXO + SEQUENCIAL    *
003100*    (VRS 2.3 - M006)                                           *
003200*--------------------------------------------------------------*
003300     05  COD-MATRICULA.
003400         10  PREFIXO-MATRICULA       PIC X(03).
003500         10  SEQ-MATRICULA           PIC 9(06).
003600*--------------------------------------------------------------*
003700*    CHAVE ESTRANGEIRA PARA O CADASTRO DE ALUNO                 *
003800*--------------------------------------------------------------*
003900     05  COD-ALUNO-MAT               PIC X(10).
004000*--------------------------------------------------------------*
004100*    CHAVE ESTRANGEIRA PARA O CADASTRO DE CURSO                 *
004200*--------------------------------------------------------------*
004300     05  COD-CURSO-MAT               PIC X(10).
004400*--------------------------------------------------------------*
004500*    SITUACAO DA MATRICULA - E=EFETIVADA  W=EM ESPERA  D=BAIXADA*
004600*    (VRS 1.1 - M002)                                           *
004700*--------------------------------------------------------------*
004800     05  STATUS-MATRICULA           PIC X(01).
004900         88  MAT-EFETIVADA               VALUE 'E'.
005000         88  MAT-EM-ESPERA               VALUE 'W'.
005100         88  MAT-BAIXADA                 VALUE 'D'.
005200*--------------------------------------------------------------*
005300*    DATA DA MATRICULA - FORMATO CCYYMMDD (VRS 2.2 - M005)      *
005400*--------------------------------------------------------------*
005500     05  DATA-MATRICULA             PIC 9(08).
005600     05  DATA-MATRICULA-R REDEFINES DATA-MATRICULA.
005700         10  ANO-MATRICULA           PIC 9(04).
005800         10  MES-MATRICULA           PIC 9(02).
005900         10  DIA-MATRICULA           PIC 9(02).
