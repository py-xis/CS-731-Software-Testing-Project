000100******************************************************************
000200*    COPY         : WALUNO                                       *
000300*    SISTEMA      : FACAD - CONTROLE DE MATRICULA                *
000400*    FINALIDADE   : LAYOUT DO REGISTRO MESTRE DE ALUNOS          *
000500*                   (ARQUIVO ALUNO.DAT - CARGA EM TABELA)        *
000600*    ANALISTA     : FABIO                                        *
000700*    PROGRAMADOR(A): FABIO                                       *
000800*                                                                *
000900*    VRS    DATA          DESCRICAO                         TAG  *
001000*    1.0    29/03/2000    IMPLANTACAO - CADASTRO DE ALUNOS  W001 *
001100*    2.0    14/07/2001    INCLUIDO CAMPO PROGRAMA DE CURSO  W002 *
001200*    2.1    02/02/2002    AMPLIADO P/ 50 DISCIPLINAS CONCL. W003 *
001300*    3.0    19/09/2003    REVISAO GERAL - MIGRACAO P/ LOTE  W004 *
001400*    3.1    11/01/2004    AJUSTE CHAVE PRIMARIA P/ X(10)    W005 *
001500*    4.0    03/05/2006    CARGA EM TABELA OCCURS (SEM ISAM) W006 *
001600*    4.1    21/02/2007    REVISAO DE TAMANHOS - BIMESTRE    W007 *
001700*    4.2    09/10/2008    AJUSTE FILLER RESERVA FUTURA      W008 *
001800*    5.0    27/03/2011    ANO 2000 - REVISAO DE DATAS NULA  W009 *
001900*    5.1    15/06/2012    REVISAO COMENTARIOS DE CAMPO      W010 *
002000******************************************************************
002100*    REG-CADALUNO - REGISTRO MESTRE DE ALUNO.  CHAVE PRIMARIA É   *
002200*    COD-ALUNO.  O REGISTRO E CARREGADO INTEIRO EM WS-TAB-ALUNO   *
002300*    NO INICIO DO LOTE (NAO HA ISAM NESTA INSTALACAO) E REGRAVADO *
002400*    NO ARQUIVO SEQUENCIAL AO FINAL DO LOTE.                      *
002500******************************************************************
002600 01  REG-CADALUNO.
002700*--------------------------------------------------------------*
002800*    CHAVE PRIMARIA DO CADASTRO DE ALUNO                        *
002900*--------------------------------------------------------------*
003000     05  COD-ALUNO                   PIC X(10).
003100*--------------------------------------------------------------*
003200*    NOME COMPLETO DO ALUNO                                     *
003300*--------------------------------------------------------------*
003400     05  NOME-ALUNO                  PIC X(40).
003500*--------------------------------------------------------------*
003600*    CODIGO DO PROGRAMA/CURSO (MAJOR) DO ALUNO.  RESERVADO 4     *
003700*    POSICOES P/ O CODIGO; RESTANTE FILLER P/ EXPANSAO FUTURA    *
003800*    DO CODIGO DE PROGRAMA (VRS 2.0 - W002).                     *
003900*--------------------------------------------------------------*
004000     05  PROGRAMA-ALUNO-GRP.
004100         10  PROGRAMA-ALUNO          PIC X(16).
004200         10  FILLER                  PIC X(04).
004300*--------------------------------------------------------------*
004400*    SEMESTRE ATUAL DO ALUNO (1 A 99)                            *
004500*--------------------------------------------------------------*
004600     05  SEMESTRE-ALUNO              PIC 9(02).
004700*--------------------------------------------------------------*
004800*    CREDITOS EM CURSO (SOMA DAS DISCIPLINAS C/ MATRICULA ATIVA) *
004900*--------------------------------------------------------------*
005000     05  CREDITOS-ATUAIS             PIC 9(03).
005100*--------------------------------------------------------------*
005200*    QUANTIDADE DE DISCIPLINAS JA CONCLUIDAS - CONTROLA QUANTAS  *
005300*    POSICOES DA TABELA ABAIXO ESTAO REALMENTE EM USO            *
005400*--------------------------------------------------------------*
005500     05  QTD-CURSOS-CONCLUIDOS       PIC 9(03).
005600*--------------------------------------------------------------*
005700*    RELACAO (NAO ORDENADA) DAS DISCIPLINAS JA CONCLUIDAS PELO   *
005800*    ALUNO - USADA SOMENTE PARA TESTE DE PERTINENCIA (REQUISITO) *
005900*    TAMANHO MAXIMO FIXO EM 50 POSICOES (VRS 2.1 - W003)         *
006000*--------------------------------------------------------------*
006100     05  TAB-CURSOS-CONCLUIDOS OCCURS 50 TIMES
006200                                 INDEXED BY IX-CONCLUIDA
006300                                 PIC X(10).
006400*--------------------------------------------------------------*
006500*    VISAO ALTERNATIVA EM BLOCO DA TABELA ACIMA - USADA PARA     *
006600*    ZERAR/COMPARAR A TABELA INTEIRA DE UMA SO VEZ (VRS 4.0)     *
006700*--------------------------------------------------------------*
006800     05  TAB-CURSOS-CONCLUIDOS-R REDEFINES TAB-CURSOS-CONCLUIDOS
006900                                 PIC X(500).
