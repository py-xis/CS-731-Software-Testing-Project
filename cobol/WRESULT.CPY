000100******************************************************************
000200*    COPY         : WRESULT                                      *
000300*    SISTEMA      : FACAD - CONTROLE DE MATRICULA                *
000400*    FINALIDADE   : LAYOUT DO RESULTADO DE TRANSACAO DE LOTE DE  *
000500*                   MATRICULA (ARQUIVO RESMAT.DAT)               *
000600*    ANALISTA     : FABIO                                        *
000700*    PROGRAMADOR(A): FABIO                                       *
000800*                                                                *
000900*    VRS    DATA          DESCRICAO                         TAG  *
001000*    1.0    19/09/2003    IMPLANTACAO - LOTE DE MATRICULA   R001 *
001100*    1.1    03/05/2006    REVISAO - UMA LINHA POR TRANSACAO R002 *
002100******************************************************************
002200*    REG-RESULTADO - UMA LINHA GRAVADA PARA CADA TRANSACAO DE    *
002300*    ENTRADA, NA MESMA ORDEM EM QUE FOI PROCESSADA.  TAMANHO     *
002400*    FIXO EM 71 CARACTERES - SEM FOLGA PARA FILLER DE RESERVA.   *
002500******************************************************************
002600 01  REG-RESULTADO.
002700*--------------------------------------------------------------*
002800*    S = TRANSACAO ACEITA     N = TRANSACAO REJEITADA           *
002900*--------------------------------------------------------------*
003000     05  FLAG-SUCESSO                PIC X(01).
003100         88  RESULT-SUCESSO              VALUE 'S'.
003200         88  RESULT-FALHA                VALUE 'N'.
003300*--------------------------------------------------------------*
003400*    MENSAGEM DESCRITIVA DO RESULTADO (MOTIVO DE FALHA OU        *
003500*    CONFIRMACAO)                                                *
003600*--------------------------------------------------------------*
003700     05  MSG-RESULTADO               PIC X(60).
003800*--------------------------------------------------------------*
003900*    ESPELHA STATUS-MATRICULA - E/W - OU ESPACO SE TRANSACAO     *
004000*    REJEITADA                                                   *
004100*--------------------------------------------------------------*
004200     05  STATUS-RESULTADO            PIC X(01).
004300*--------------------------------------------------------------*
004400*    MATRICULA GERADA - ESPACOS SE TRANSACAO REJEITADA           *
004500*--------------------------------------------------------------*
004600     05  COD-MATRICULA-RESULT        PIC X(09).
