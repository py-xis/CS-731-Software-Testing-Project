000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RELMATR-COB.
000030 AUTHOR. FABIO.
000040 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN. 15/11/1991.
000060 DATE-COMPILED.
000070 SECURITY. USO RESTRITO - SETOR DE REGISTRO ACADEMICO.
000080*================================================================*
000090*    HISTORICO DE ALTERACOES                                     *
000100*    VRS    DATA          PROG.   DESCRICAO                TAG   *
000110*    1.0    15/11/1991    FAB     IMPLANTACAO ORIGINAL -         *
000120*                                 RELACAO DE CURSOS (TELA E      *
000130*                                 IMPRESSORA) A PARTIR DO         *
000140*                                 CADASTRO INDEXADO DE CURSO,    *
000150*                                 CHAMADA PELO MENU.         S001*
000160*    1.1    19/09/2003    FAB     REVISAO GERAL - RELATORIO      *
000170*                                 PASSA A SER ESTATISTICO DE     *
000180*                                 OCUPACAO DE CURSOS, GERADO     *
000190*                                 AO FINAL DO LOTE DE MATRIC.S002*
000200*    1.2    03/05/2006    FAB     SEM ISAM NESTA INSTALACAO -    *
000210*                                 MESTRES DE CURSO E MATRICULA   *
000220*                                 PASSAM A SER LIDOS EM TABELA   *
000230*                                 NO INICIO DO RELATORIO.   S003 *
000240*    2.0    21/02/2007    FAB     RELMATR PASSA A SER CHAMADO    *
000250*                                 DIRETO PELO MATRIC (CHAIN) -   *
000260*                                 RETIRADA A CHAMADA PELO MENU.  *
000270*                                 REQ. 2007-031.            S004 *
000280*    2.1    14/08/2009    M.T.    INCLUIDA FAIXA DE OCUPACAO     *
000290*                                 (VAZIO/BAIXA/MEDIA/ALTA/       *
000300*                                 LOTADO) NA LINHA DE DETALHE  S005*
000310*                                 E NOS TOTAIS FINAIS.           *
000320*    2.2    11/01/2010    M.T.    REQ. 2010-114 - TAXA DE        *
000330*                                 OCUPACAO PASSA A SER CALCULADA *
000340*                                 EM CASA DECIMAL DUPLA (COMP-3) *
000350*                                 ANTES DO ARREDONDAMENTO P/     *
000360*                                 IMPRESSAO.                S006 *
000370*    2.3    30/06/2014    M.T.    REQ. 2014-058 - ACRESCENTADA   *
000380*                                 CONTAGEM DE MATRICULAS ATIVAS  *
000390*                                 E EM ESPERA NOS TOTAIS DO      *
000400*                                 RELATORIO, A PARTIR DO MESTRE  *
000410*                                 DE MATRICULA.              S007*
000420*================================================================*
000430*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000440*    ANALISTA        : J R MACHADO / ENZO 19 - JAMILE 26         *
000450*    PROGRAMADOR(A)  : FABIO / M.T.                              *
000460*    FINALIDADE      : EMITE O RELATORIO ESTATISTICO DE          *
000470*                      OCUPACAO DE CURSOS (RELMATR), UMA LINHA   *
000480*                      POR CURSO DO MESTRE DE CURSO, SEGUIDO DE  *
000490*                      BLOCO DE TOTAIS GERAIS AO FINAL. NAO      *
000500*                      ALTERA OS MESTRES - SOMENTE LEITURA.      *
000510*                      CHAMADO PELO MATRIC AO TERMINO DO LOTE    *
000520*                      NOTURNO DE MATRICULA.                    *
000530*================================================================*
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600
000610*    SEM ISAM NESTA INSTALACAO (S003) - OS MESTRES DE CURSO E    *
000620*    MATRICULA SAO SEQUENCIAIS PUROS, SEM RECORD KEY.            *
000630     SELECT CURSO-MESTRE ASSIGN TO DISK
000640                 FILE STATUS IS STATUS-CUR.
000650
000660     SELECT MATRICULA-MESTRE ASSIGN TO DISK
000670                 FILE STATUS IS STATUS-MAT.
000680
000690     SELECT RELATORIO-MATRICULA ASSIGN TO PRINTER.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740 FD  CURSO-MESTRE
000750     LABEL RECORD STANDARD
000760     VALUE OF FILE-ID 'CURSOM.DAT'
000770     RECORD CONTAINS 468 CHARACTERS.
000780     COPY WCURSO.
000790
000800 FD  MATRICULA-MESTRE
000810     LABEL RECORD STANDARD
000820     VALUE OF FILE-ID 'MATRICM.DAT'
000830     RECORD CONTAINS 38 CHARACTERS.
000840     COPY WMATRIC.
000850
000860 FD  RELATORIO-MATRICULA
000870     LABEL RECORD OMITTED.
000880 01  REG-ORELATO                 PIC X(80).
000890
000900 WORKING-STORAGE SECTION.
000910
000920*----------------------------------------------------------------*
000930*    STATUS DE ARQUIVO                                           *
000940*----------------------------------------------------------------*
000950 01  STATUS-CUR                  PIC X(02) VALUE SPACES.
000960 01  STATUS-MAT                  PIC X(02) VALUE SPACES.
000970
000980*----------------------------------------------------------------*
000990*    LIMITES DE TABELA EM MEMORIA (S003)                         *
001000*----------------------------------------------------------------*
001010 01  WS-LIMITES-TABELA.
001020     05  WS-MAX-CURSO            PIC 9(04) COMP VALUE 0300.
001030     05  WS-MAX-MATRICULA        PIC 9(04) COMP VALUE 5000.
001040
001050*----------------------------------------------------------------*
001060*    TABELA EM MEMORIA DO MESTRE DE CURSO - SOMENTE OS CAMPOS    *
001070*    NECESSARIOS AO CALCULO ESTATISTICO SAO MANTIDOS EM TABELA;  *
001080*    PRE-REQUISITOS E CO-REQUISITOS NAO INTERESSAM A ESTE        *
001090*    RELATORIO E FICAM SOMENTE NO REGISTRO DE LEITURA.           *
001100*----------------------------------------------------------------*
001110 01  WS-TAB-CURSO.
001120     05  WS-QTD-CURSO            PIC 9(04) COMP VALUE ZERO.
001130     05  WS-CURSO OCCURS 300 TIMES
001140                  INDEXED BY IX-CURSO.
001150         10  WS-COD-CURSO            PIC X(10).
001160         10  WS-NOME-CURSO           PIC X(32).
001170         10  WS-CAPACIDADE-CURSO     PIC 9(04).
001180         10  WS-MATRICULADOS-CURSO   PIC 9(04).
001190         10  WS-TAXA-OCUPACAO        PIC S9(03)V9(04) COMP-3.
001200         10  WS-FAIXA-CURSO          PIC X(06).
001210
001220*----------------------------------------------------------------*
001230*    TABELA EM MEMORIA DO MESTRE DE MATRICULA (S007) - USADA     *
001240*    SOMENTE PARA CONTAR MATRICULAS EFETIVADAS E EM ESPERA.      *
001250*----------------------------------------------------------------*
001260 01  WS-TAB-MATRICULA.
001270     05  WS-QTD-MATRICULA        PIC 9(04) COMP VALUE ZERO.
001280     05  WS-MATRICULA OCCURS 5000 TIMES
001290                  INDEXED BY IX-MAT.
001300         10  WS-STATUS-MAT           PIC X(01).
001310             88  WS-MAT-EFETIVADA        VALUE 'E'.
001320             88  WS-MAT-EM-ESPERA         VALUE 'W'.
001330             88  WS-MAT-BAIXADA           VALUE 'D'.
001340
001350*----------------------------------------------------------------*
001360*    TABELA DE ACUMULO POR DEPARTAMENTO (PREFIXO ALFABETICO DO   *
001370*    CODIGO DO CURSO, ANTES DO PRIMEIRO DIGITO) - BUSCA/INCLUSAO *
001380*    SEQUENCIAL, UM ELEMENTO POR DEPARTAMENTO DISTINTO.          *
001390*----------------------------------------------------------------*
001400 01  WS-TAB-DEPTO.
001410     05  WS-QTD-DEPTO            PIC 9(04) COMP VALUE ZERO.
001420     05  WS-DEPTO OCCURS 300 TIMES
001430                  INDEXED BY IX-DEPTO.
001440         10  WS-COD-DEPTO            PIC X(10).
001450         10  WS-TOTAL-DEPTO          PIC 9(06) COMP.
001460
001470*----------------------------------------------------------------*
001480*    TABELA DE ORDENACAO POR MATRICULADOS (TOP-N) - CONTEM A     *
001490*    ORDEM DOS INDICES DO MESTRE DE CURSO, DO MAIS CHEIO AO      *
001500*    MENOS CHEIO, COM DESEMPATE PELA ORDEM ORIGINAL DO ARQUIVO.  *
001510*----------------------------------------------------------------*
001520 01  WS-TAB-ORDEM.
001530     05  WS-ORDEM OCCURS 300 TIMES
001540                  INDEXED BY IX-ORDEM.
001550         10  WS-ORDEM-POS            PIC 9(04) COMP.
001560     05  WS-TOP-N-CURSOS OCCURS 10 TIMES
001570                  INDEXED BY IX-TOPN.
001580         10  WS-TOPN-COD-CURSO       PIC X(10).
001590         10  WS-TOPN-MATRICULADOS    PIC 9(04).
001600
001610*----------------------------------------------------------------*
001620*    LISTA DE CURSOS LOTADOS (MATRICULADOS >= CAPACIDADE) E      *
001630*    LISTA DE CURSOS ACIMA DO LIMIAR DE OCUPACAO CONFIGURADO.    *
001640*----------------------------------------------------------------*
001650 01  WS-TAB-LOTADOS.
001660     05  WS-QTD-LOTADOS          PIC 9(04) COMP VALUE ZERO.
001670     05  WS-COD-LOTADO OCCURS 300 TIMES
001680                  INDEXED BY IX-LOTADO
001690                  PIC X(10).
001700     05  WS-COD-LOTADO-R REDEFINES WS-COD-LOTADO
001710                  PIC X(3000).
001720
001730 01  WS-TAB-ACIMA-LIMIAR.
001740     05  WS-QTD-ACIMA-LIMIAR     PIC 9(04) COMP VALUE ZERO.
001750     05  WS-COD-ACIMA-LIMIAR OCCURS 300 TIMES
001760                  INDEXED BY IX-ACIMA
001770                  PIC X(10).
001780     05  WS-COD-ACIMA-LIMIAR-R REDEFINES WS-COD-ACIMA-LIMIAR
001790                  PIC X(3000).
001800
001810*----------------------------------------------------------------*
001820*    PARAMETROS DO RELATORIO - FAIXAS CONFIGURADAS PELO SETOR DE *
001830*    REGISTRO ACADEMICO (CONSTANTES DE INSTALACAO - REQ. 2009)   *
001840*----------------------------------------------------------------*
001850 01  WS-PARAMETROS-RELATORIO.
001860     05  WS-LIMIAR-OCUPACAO      PIC S9(03)V9(04) COMP-3
001870                                  VALUE 90.0000.
001880     05  WS-TOP-N                PIC 9(02) COMP VALUE 10.
001890     05  WS-MIN-MATRICULADOS     PIC S9(04) COMP VALUE ZERO.
001900
001910*----------------------------------------------------------------*
001920*    ACUMULADORES GERAIS DO SISTEMA (REFAZ-SE DO ZERO A CADA     *
001930*    EXECUCAO - S005)                                            *
001940*----------------------------------------------------------------*
001950 01  WS-ACUMULADORES.
001960     05  WS-TOTAL-CAPACIDADE     PIC 9(06) COMP VALUE ZERO.
001970     05  WS-TOTAL-MATRICULADOS   PIC 9(06) COMP VALUE ZERO.
001980     05  WS-TOTAL-ATIVAS         PIC 9(05) COMP VALUE ZERO.
001990     05  WS-TOTAL-EM-ESPERA      PIC 9(05) COMP VALUE ZERO.
002000     05  WS-QTD-VAZIO            PIC 9(04) COMP VALUE ZERO.
002010     05  WS-QTD-BAIXA            PIC 9(04) COMP VALUE ZERO.
002020     05  WS-QTD-MEDIA            PIC 9(04) COMP VALUE ZERO.
002030     05  WS-QTD-ALTA             PIC 9(04) COMP VALUE ZERO.
002040     05  WS-QTD-LOTADO           PIC 9(04) COMP VALUE ZERO.
002050     05  WS-UTILIZACAO-SISTEMA   PIC S9(03)V9(04) COMP-3
002060                                  VALUE ZERO.
002070     05  WS-MEDIA-MATRICULA      PIC S9(05)V9(04) COMP-3
002080                                  VALUE ZERO.
002090     05  WS-MEDIA-TURMA-MINIMO   PIC S9(05)V9(04) COMP-3
002100                                  VALUE ZERO.
002110
002120*----------------------------------------------------------------*
002130*    AREA DE TRABALHO DO CALCULO POR CURSO                       *
002140*----------------------------------------------------------------*
002150 01  WS-AREA-CALCULO.
002160     05  WS-IX-CAR               PIC 9(02) COMP.
002170     05  WS-ACHOU-DIGITO-FLAG    PIC X(01) VALUE 'N'.
002180         88  WS-ACHOU-DIGITO         VALUE 'S'.
002190     05  WS-DEPTO-CALCULADO      PIC X(10).
002200     05  WS-DEPTO-ACHADO-FLAG    PIC X(01) VALUE 'N'.
002210         88  WS-DEPTO-FOI-ACHADO     VALUE 'S'.
002220     05  WS-SOMA-MATRICULADOS    PIC 9(07) COMP VALUE ZERO.
002230     05  WS-SOMA-TURMA-MINIMO    PIC 9(07) COMP VALUE ZERO.
002240     05  WS-QTD-TURMA-MINIMO     PIC 9(04) COMP VALUE ZERO.
002250     05  WS-TROCA-FLAG           PIC X(01) VALUE 'N'.
002260         88  WS-HOUVE-TROCA          VALUE 'S'.
002270     05  WS-TEMP-POS             PIC 9(04) COMP.
002280
002290*----------------------------------------------------------------*
002300*    LINHAS DO RELATORIO IMPRESSO (ESTILO RELCURSO/RELNOT -      *
002310*    UM REGISTRO NOMEADO POR TIPO DE LINHA). O LIMITE DE LINHAS  *
002320*    POR PAGINA E CONSTANTE DA INSTALACAO, MANTIDO COMO ITEM 77  *
002330*    (PADRAO DO SETOR PARA CONSTANTE ISOLADA, NAO-TABELAR).      *
002340*----------------------------------------------------------------*
002350 77  WS-MAX-LINHAS-PAG           PIC 99 COMP VALUE 56.
002360 01  CONTLIN                     PIC 99 COMP VALUE 99.
002370 01  CONTPAG                     PIC 9(05) COMP VALUE ZERO.
002380
002390*----------------------------------------------------------------*
002400*    DATA DE EMISSAO DO RELATORIO - CAPTURADA NO RELOGIO DO       *
002410*    SISTEMA NO INICIO DA IMPRESSAO (S005) E REDEFINIDA EM        *
002420*    ANO/MES/DIA PARA MONTAGEM DA DATA NO CABECALHO.              *
002430*----------------------------------------------------------------*
002440 01  WS-DATA-EMISSAO             PIC 9(08) VALUE ZERO.
002450 01  WS-DATA-EMISSAO-R REDEFINES WS-DATA-EMISSAO.
002460     05  WS-ANO-EMISSAO          PIC 9(04).
002470     05  WS-MES-EMISSAO          PIC 9(02).
002480     05  WS-DIA-EMISSAO          PIC 9(02).
002490
002500 01  CAB1.
002510     05  FILLER                  PIC X(15) VALUE SPACES.
002520     05  FILLER                  PIC X(30) VALUE
002530         'FESP - REGISTRO ACADEMICO'.
002540     05  FILLER                  PIC X(07) VALUE 'DATA: '.
002550     05  DATA-EMISSAO-CAB1.
002560         10  DIA-EMISSAO-CAB1        PIC 99.
002570         10  FILLER                  PIC X VALUE '/'.
002580         10  MES-EMISSAO-CAB1        PIC 99.
002590         10  FILLER                  PIC X VALUE '/'.
002600         10  ANO-EMISSAO-CAB1        PIC 9999.
002610     05  FILLER                  PIC X(08) VALUE SPACES.
002620     05  FILLER                  PIC X(04) VALUE 'PAG.'.
002630     05  PAG-CAB1                PIC ZZ.ZZ9.
002640
002650 01  CAB2.
002660     05  FILLER                  PIC X(80) VALUE
002670         'RELATORIO ESTATISTICO DE OCUPACAO DE CURSOS - RELMATR'.
002680
002690 01  CAB3.
002700     05  FILLER                  PIC X(40) VALUE
002710         'COURSE ID   COURSE NAME                 '.
002720     05  FILLER                  PIC X(40) VALUE
002730         '             CAP  ENRL  FILL%   LEVEL'.
002740
002750 01  CAB4.
002760     05  FILLER                  PIC X(40) VALUE
002770         '----------  ----------------------------'.
002780     05  FILLER                  PIC X(40) VALUE
002790         '------------ ----  ----  ------  ------'.
002800
002810 01  DET1.
002820     05  DET-COD-CURSO           PIC X(10).
002830     05  FILLER                  PIC X(02) VALUE SPACES.
002840     05  DET-NOME-CURSO          PIC X(40).
002850     05  FILLER                  PIC X(02) VALUE SPACES.
002860     05  DET-CAPACIDADE          PIC 9(04).
002870     05  FILLER                  PIC X(02) VALUE SPACES.
002880     05  DET-MATRICULADOS        PIC 9(04).
002890     05  FILLER                  PIC X(02) VALUE SPACES.
002900     05  DET-TAXA-OCUPACAO       PIC 999.99.
002910     05  FILLER                  PIC X(02) VALUE SPACES.
002920     05  DET-FAIXA               PIC X(06).
002930
002940 01  REG-TOTAL-4.
002950     05  ROT-TOTAL-4             PIC X(26).
002960     05  VAL-TOTAL-4             PIC ZZZ9.
002970     05  FILLER                  PIC X(50) VALUE SPACES.
002980
002990 01  REG-TOTAL-5.
003000     05  ROT-TOTAL-5             PIC X(26).
003010     05  VAL-TOTAL-5             PIC ZZZZ9.
003020     05  FILLER                  PIC X(49) VALUE SPACES.
003030
003040 01  REG-TOTAL-PCT.
003050     05  ROT-TOTAL-PCT           PIC X(26).
003060     05  VAL-TOTAL-PCT           PIC ZZZ.99.
003070     05  FILLER                  PIC X(01) VALUE SPACE.
003080     05  SUF-TOTAL-PCT           PIC X(03) VALUE 'PCT'.
003090     05  FILLER                  PIC X(44) VALUE SPACES.
003100
003110 PROCEDURE DIVISION.
003120
003130 0100-CONTROLE-PRINCIPAL.
003140     PERFORM 1000-ABRE-E-CARREGA-MESTRES
003150         THRU 1000-ABRE-E-CARREGA-MESTRES-EXIT.
003160     PERFORM 2000-CALCULA-ESTATISTICAS
003170         THRU 2000-CALCULA-ESTATISTICAS-EXIT.
003180     PERFORM 3000-CONTA-MATRICULAS
003190         THRU 3000-CONTA-MATRICULAS-EXIT.
003200     PERFORM 4000-IMPRIME-RELATORIO
003210         THRU 4000-IMPRIME-RELATORIO-EXIT.
003220     PERFORM 9000-ENCERRA-RELATORIO
003230         THRU 9000-ENCERRA-RELATORIO-EXIT.
003240
003250*================================================================*
003260*    1000 - ABERTURA E CARGA DOS MESTRES EM TABELA (S003)        *
003270*================================================================*
003280 1000-ABRE-E-CARREGA-MESTRES.
003290     OPEN INPUT CURSO-MESTRE.
003300     IF STATUS-CUR NOT = '00'
003310         DISPLAY 'RELMATR-COB: CURSOM.DAT INEXISTENTE OU COM '
003320                 'PROBLEMA - STATUS ' STATUS-CUR
003330         STOP RUN.
003340     PERFORM 1010-LE-CURSO THRU 1010-LE-CURSO-EXIT
003350         UNTIL STATUS-CUR = '10'.
003360     CLOSE CURSO-MESTRE.
003370
003380     OPEN INPUT MATRICULA-MESTRE.
003390     IF STATUS-MAT NOT = '00'
003400         DISPLAY 'RELMATR-COB: MATRICM.DAT INEXISTENTE OU COM '
003410                 'PROBLEMA - STATUS ' STATUS-MAT
003420         STOP RUN.
003430     PERFORM 1020-LE-MATRICULA THRU 1020-LE-MATRICULA-EXIT
003440         UNTIL STATUS-MAT = '10'.
003450     CLOSE MATRICULA-MESTRE.
003460 1000-ABRE-E-CARREGA-MESTRES-EXIT.
003470     EXIT.
003480
003490 1010-LE-CURSO.
003500     READ CURSO-MESTRE
003510         AT END
003520             MOVE '10' TO STATUS-CUR
003530             GO TO 1010-LE-CURSO-EXIT.
003540     SET IX-CURSO TO WS-QTD-CURSO.
003550     SET IX-CURSO UP BY 1.
003560     MOVE COD-CURSO           TO WS-COD-CURSO (IX-CURSO).
003570     MOVE NOME-CURSO          TO WS-NOME-CURSO (IX-CURSO).
003580     MOVE CAPACIDADE-CURSO    TO WS-CAPACIDADE-CURSO (IX-CURSO).
003590     MOVE MATRICULADOS-CURSO  TO
003600         WS-MATRICULADOS-CURSO (IX-CURSO).
003610     MOVE ZERO                TO WS-TAXA-OCUPACAO (IX-CURSO).
003620     MOVE SPACES              TO WS-FAIXA-CURSO (IX-CURSO).
003630     ADD 1 TO WS-QTD-CURSO.
003640 1010-LE-CURSO-EXIT.
003650     EXIT.
003660
003670 1020-LE-MATRICULA.
003680     READ MATRICULA-MESTRE
003690         AT END
003700             MOVE '10' TO STATUS-MAT
003710             GO TO 1020-LE-MATRICULA-EXIT.
003720     SET IX-MAT TO WS-QTD-MATRICULA.
003730     SET IX-MAT UP BY 1.
003740     MOVE STATUS-MATRICULA TO WS-STATUS-MAT (IX-MAT).
003750     ADD 1 TO WS-QTD-MATRICULA.
003760 1020-LE-MATRICULA-EXIT.
003770     EXIT.
003780
003790*================================================================*
003800*    2000 - CALCULO DAS ESTATISTICAS DE OCUPACAO (ENROLLMENT-    *
003810*    STATISTICS) - UMA PASSADA SOBRE A TABELA DE CURSO, SEM      *
003820*    ORDEM DE PROCESSAMENTO EXIGIDA (TOTALIZACAO SOBRE O         *
003830*    ARQUIVO INTEIRO, NAO HA QUEBRA DE CONTROLE POR CURSO).      *
003840*================================================================*
003850 2000-CALCULA-ESTATISTICAS.
003860     PERFORM 2010-CALCULA-UM-CURSO
003870         THRU 2010-CALCULA-UM-CURSO-EXIT
003880         VARYING IX-CURSO FROM 1 BY 1
003890         UNTIL IX-CURSO > WS-QTD-CURSO.
003900     PERFORM 2070-TAXA-UTILIZACAO-SISTEMA
003910         THRU 2070-TAXA-UTILIZACAO-SISTEMA-EXIT.
003920     PERFORM 2080-MEDIA-MATRICULA-POR-CURSO
003930         THRU 2080-MEDIA-MATRICULA-POR-CURSO-EXIT.
003940     PERFORM 2090-MEDIA-TURMA-COM-MINIMO
003950         THRU 2090-MEDIA-TURMA-COM-MINIMO-EXIT.
003960     PERFORM 2100-ORDENA-TOP-N
003970         THRU 2100-ORDENA-TOP-N-EXIT.
003980 2000-CALCULA-ESTATISTICAS-EXIT.
003990     EXIT.
004000
004010*----------------------------------------------------------------*
004020*    2010 - CALCULO POR CURSO: TAXA DE OCUPACAO, FAIXA, LISTA    *
004030*    DE LOTADOS, LISTA ACIMA DO LIMIAR, ACUMULO POR DEPARTAMENTO *
004040*    E ACUMULO DOS TOTAIS GERAIS DE CAPACIDADE/MATRICULADOS.     *
004050*----------------------------------------------------------------*
004060 2010-CALCULA-UM-CURSO.
004070     PERFORM 2020-TAXA-OCUPACAO-DO-CURSO
004080         THRU 2020-TAXA-OCUPACAO-DO-CURSO-EXIT.
004090     PERFORM 2030-CLASSIFICA-FAIXA-CURSO
004100         THRU 2030-CLASSIFICA-FAIXA-CURSO-EXIT.
004110     PERFORM 2040-TESTA-CURSO-LOTADO
004120         THRU 2040-TESTA-CURSO-LOTADO-EXIT.
004130     PERFORM 2050-TESTA-ACIMA-DO-LIMIAR
004140         THRU 2050-TESTA-ACIMA-DO-LIMIAR-EXIT.
004150     PERFORM 2060-ACUMULA-POR-DEPARTAMENTO
004160         THRU 2060-ACUMULA-POR-DEPARTAMENTO-EXIT.
004170     ADD WS-CAPACIDADE-CURSO (IX-CURSO)
004180         TO WS-TOTAL-CAPACIDADE.
004190     ADD WS-MATRICULADOS-CURSO (IX-CURSO)
004200         TO WS-TOTAL-MATRICULADOS.
004210 2010-CALCULA-UM-CURSO-EXIT.
004220     EXIT.
004230
004240*----------------------------------------------------------------*
004250*    2020 - TAXA DE OCUPACAO DO CURSO CORRENTE (IX-CURSO) -      *
004260*    0 SE CAPACIDADE ZERADA, MATRICULADOS*100/CAPACIDADE SEM     *
004270*    LIMITE SUPERIOR DE 100 CASO CONTRARIO (REQ. 2010-114).      *
004280*----------------------------------------------------------------*
004290 2020-TAXA-OCUPACAO-DO-CURSO.
004300     IF WS-CAPACIDADE-CURSO (IX-CURSO) = ZERO
004310        MOVE ZERO TO WS-TAXA-OCUPACAO (IX-CURSO)
004320     ELSE
004330        COMPUTE WS-TAXA-OCUPACAO (IX-CURSO) =
004340            WS-MATRICULADOS-CURSO (IX-CURSO) * 100 /
004350            WS-CAPACIDADE-CURSO (IX-CURSO)
004360     END-IF.
004370 2020-TAXA-OCUPACAO-DO-CURSO-EXIT.
004380     EXIT.
004390
004400*----------------------------------------------------------------*
004410*    2030 - CLASSIFICACAO DA FAIXA DE OCUPACAO - AS COMPARACOES  *
004420*    DE LIMIAR SAO FEITAS SOBRE A TAXA EM COMP-3 SEM ARREDONDAR  *
004430*    PARA 2 CASAS (REGRA DE PRECISAO DO SETOR DE REGISTRO).      *
004440*----------------------------------------------------------------*
004450 2030-CLASSIFICA-FAIXA-CURSO.
004460     IF WS-TAXA-OCUPACAO (IX-CURSO) >= 100
004470        MOVE 'FULL'   TO WS-FAIXA-CURSO (IX-CURSO)
004480        ADD 1 TO WS-QTD-LOTADO
004490     ELSE
004500     IF WS-TAXA-OCUPACAO (IX-CURSO) >= 50
004510        MOVE 'HIGH'   TO WS-FAIXA-CURSO (IX-CURSO)
004520        ADD 1 TO WS-QTD-ALTA
004530     ELSE
004540     IF WS-TAXA-OCUPACAO (IX-CURSO) >= 25
004550        MOVE 'MEDIUM' TO WS-FAIXA-CURSO (IX-CURSO)
004560        ADD 1 TO WS-QTD-MEDIA
004570     ELSE
004580     IF WS-TAXA-OCUPACAO (IX-CURSO) > 0
004590        MOVE 'LOW'    TO WS-FAIXA-CURSO (IX-CURSO)
004600        ADD 1 TO WS-QTD-BAIXA
004610     ELSE
004620        MOVE 'EMPTY'  TO WS-FAIXA-CURSO (IX-CURSO)
004630        ADD 1 TO WS-QTD-VAZIO
004640     END-IF END-IF END-IF END-IF.
004650 2030-CLASSIFICA-FAIXA-CURSO-EXIT.
004660     EXIT.
004670
004680*----------------------------------------------------------------*
004690*    2040 - LISTA DE CURSOS LOTADOS (MATRICULADOS >= CAPACIDADE) *
004700*----------------------------------------------------------------*
004710 2040-TESTA-CURSO-LOTADO.
004720     IF WS-MATRICULADOS-CURSO (IX-CURSO) >=
004730        WS-CAPACIDADE-CURSO (IX-CURSO)
004740        ADD 1 TO WS-QTD-LOTADOS
004750        SET IX-LOTADO TO WS-QTD-LOTADOS
004760        MOVE WS-COD-CURSO (IX-CURSO)
004770            TO WS-COD-LOTADO (IX-LOTADO)
004780     END-IF.
004790 2040-TESTA-CURSO-LOTADO-EXIT.
004800     EXIT.
004810
004820*----------------------------------------------------------------*
004830*    2050 - LISTA DE CURSOS COM TAXA >= LIMIAR CONFIGURADO       *
004840*    (WS-LIMIAR-OCUPACAO - FAIXA VALIDA DE 0 A 100)              *
004850*----------------------------------------------------------------*
004860 2050-TESTA-ACIMA-DO-LIMIAR.
004870     IF WS-LIMIAR-OCUPACAO >= 0 AND WS-LIMIAR-OCUPACAO <= 100
004880        IF WS-TAXA-OCUPACAO (IX-CURSO) >= WS-LIMIAR-OCUPACAO
004890           ADD 1 TO WS-QTD-ACIMA-LIMIAR
004900           SET IX-ACIMA TO WS-QTD-ACIMA-LIMIAR
004910           MOVE WS-COD-CURSO (IX-CURSO)
004920               TO WS-COD-ACIMA-LIMIAR (IX-ACIMA)
004930        END-IF
004940     END-IF.
004950 2050-TESTA-ACIMA-DO-LIMIAR-EXIT.
004960     EXIT.
004970
004980*----------------------------------------------------------------*
004990*    2060 - ACUMULO POR DEPARTAMENTO - O DEPARTAMENTO E O        *
005000*    PREFIXO DO CODIGO DO CURSO ANTES DO PRIMEIRO DIGITO         *
005010*    ("UNKNOWN" SE O CODIGO FOR VAZIO OU COMECAR POR DIGITO).    *
005020*----------------------------------------------------------------*
005030 2060-ACUMULA-POR-DEPARTAMENTO.
005040     PERFORM 2065-EXTRAI-DEPARTAMENTO
005050         THRU 2065-EXTRAI-DEPARTAMENTO-EXIT.
005060     MOVE 'N' TO WS-DEPTO-ACHADO-FLAG.
005070     PERFORM 2067-PROCURA-DEPARTAMENTO
005080         THRU 2067-PROCURA-DEPARTAMENTO-EXIT
005090         VARYING IX-DEPTO FROM 1 BY 1
005100         UNTIL IX-DEPTO > WS-QTD-DEPTO
005110         OR WS-DEPTO-FOI-ACHADO.
005120     IF WS-DEPTO-FOI-ACHADO
005130        SET IX-DEPTO DOWN BY 1
005140        ADD WS-MATRICULADOS-CURSO (IX-CURSO)
005150            TO WS-TOTAL-DEPTO (IX-DEPTO)
005160     ELSE
005170        ADD 1 TO WS-QTD-DEPTO
005180        SET IX-DEPTO TO WS-QTD-DEPTO
005190        MOVE WS-DEPTO-CALCULADO TO WS-COD-DEPTO (IX-DEPTO)
005200        MOVE WS-MATRICULADOS-CURSO (IX-CURSO)
005210            TO WS-TOTAL-DEPTO (IX-DEPTO)
005220     END-IF.
005230 2060-ACUMULA-POR-DEPARTAMENTO-EXIT.
005240     EXIT.
005250
005260 2065-EXTRAI-DEPARTAMENTO.
005270     MOVE SPACES TO WS-DEPTO-CALCULADO.
005280     MOVE 'N' TO WS-ACHOU-DIGITO-FLAG.
005290     MOVE ZERO TO WS-IX-CAR.
005300     PERFORM 2066-TESTA-UM-CARACTER
005310         THRU 2066-TESTA-UM-CARACTER-EXIT
005320         VARYING WS-IX-CAR FROM 1 BY 1
005330         UNTIL WS-IX-CAR > 10
005340         OR WS-ACHOU-DIGITO.
005350     IF WS-IX-CAR = 2 OR WS-DEPTO-CALCULADO = SPACES
005360        MOVE 'UNKNOWN' TO WS-DEPTO-CALCULADO
005370     END-IF.
005380 2065-EXTRAI-DEPARTAMENTO-EXIT.
005390     EXIT.
005400
005410 2066-TESTA-UM-CARACTER.
005420     IF WS-COD-CURSO (IX-CURSO) (WS-IX-CAR:1) IS NUMERIC
005430        SET WS-ACHOU-DIGITO TO TRUE
005440     ELSE
005450        MOVE WS-COD-CURSO (IX-CURSO) (WS-IX-CAR:1)
005460            TO WS-DEPTO-CALCULADO (WS-IX-CAR:1)
005470     END-IF.
005480 2066-TESTA-UM-CARACTER-EXIT.
005490     EXIT.
005500
005510 2067-PROCURA-DEPARTAMENTO.
005520     IF WS-COD-DEPTO (IX-DEPTO) = WS-DEPTO-CALCULADO
005530        SET WS-DEPTO-FOI-ACHADO TO TRUE
005540     END-IF.
005550 2067-PROCURA-DEPARTAMENTO-EXIT.
005560     EXIT.
005570
005580*----------------------------------------------------------------*
005590*    2070 - TAXA DE UTILIZACAO DO SISTEMA (TOTAL MATRICULADOS *  *
005600*    100 / TOTAL CAPACIDADE - 0 SE CAPACIDADE TOTAL FOR ZERO).   *
005610*----------------------------------------------------------------*
005620 2070-TAXA-UTILIZACAO-SISTEMA.
005630     IF WS-TOTAL-CAPACIDADE = ZERO
005640        MOVE ZERO TO WS-UTILIZACAO-SISTEMA
005650     ELSE
005660        COMPUTE WS-UTILIZACAO-SISTEMA =
005670            WS-TOTAL-MATRICULADOS * 100 / WS-TOTAL-CAPACIDADE
005680     END-IF.
005690 2070-TAXA-UTILIZACAO-SISTEMA-EXIT.
005700     EXIT.
005710
005720*----------------------------------------------------------------*
005730*    2080 - MEDIA DE MATRICULADOS POR CURSO (0 SE NAO HA CURSO)  *
005740*----------------------------------------------------------------*
005750 2080-MEDIA-MATRICULA-POR-CURSO.
005760     IF WS-QTD-CURSO = ZERO
005770        MOVE ZERO TO WS-MEDIA-MATRICULA
005780     ELSE
005790        COMPUTE WS-MEDIA-MATRICULA =
005800            WS-TOTAL-MATRICULADOS / WS-QTD-CURSO
005810     END-IF.
005820 2080-MEDIA-MATRICULA-POR-CURSO-EXIT.
005830     EXIT.
005840
005850*----------------------------------------------------------------*
005860*    2090 - MEDIA DE MATRICULADOS CONSIDERANDO SOMENTE OS CURSOS *
005870*    COM MATRICULADOS >= WS-MIN-MATRICULADOS (NEGATIVO = 0, SEM  *
005880*    CURSOS NO FILTRO = 0).                                      *
005890*----------------------------------------------------------------*
005900 2090-MEDIA-TURMA-COM-MINIMO.
005910     MOVE ZERO TO WS-SOMA-TURMA-MINIMO WS-QTD-TURMA-MINIMO.
005920     IF WS-MIN-MATRICULADOS < 0
005930        MOVE ZERO TO WS-MEDIA-TURMA-MINIMO
005940     ELSE
005950        PERFORM 2095-SOMA-SE-ATINGE-MINIMO
005960            THRU 2095-SOMA-SE-ATINGE-MINIMO-EXIT
005970            VARYING IX-CURSO FROM 1 BY 1
005980            UNTIL IX-CURSO > WS-QTD-CURSO
005990        IF WS-QTD-TURMA-MINIMO = ZERO
006000           MOVE ZERO TO WS-MEDIA-TURMA-MINIMO
006010        ELSE
006020           COMPUTE WS-MEDIA-TURMA-MINIMO =
006030               WS-SOMA-TURMA-MINIMO / WS-QTD-TURMA-MINIMO
006040        END-IF
006050     END-IF.
006060 2090-MEDIA-TURMA-COM-MINIMO-EXIT.
006070     EXIT.
006080
006090 2095-SOMA-SE-ATINGE-MINIMO.
006100     IF WS-MATRICULADOS-CURSO (IX-CURSO) >= WS-MIN-MATRICULADOS
006110        ADD WS-MATRICULADOS-CURSO (IX-CURSO)
006120            TO WS-SOMA-TURMA-MINIMO
006130        ADD 1 TO WS-QTD-TURMA-MINIMO
006140     END-IF.
006150 2095-SOMA-SE-ATINGE-MINIMO-EXIT.
006160     EXIT.
006170
006180*----------------------------------------------------------------*
006190*    2100 - ORDENACAO DOS CURSOS MAIS POPULARES (TOP-N) POR      *
006200*    MATRICULADOS DECRESCENTE, COM DESEMPATE PELA ORDEM ORIGINAL *
006210*    DO ARQUIVO (BOLHA ESTAVEL - TROCA SOMENTE QUANDO O          *
006220*    SEGUINTE TEM MAIS MATRICULADOS QUE O ANTERIOR).             *
006230*----------------------------------------------------------------*
006240 2100-ORDENA-TOP-N.
006250     PERFORM 2105-INICIALIZA-ORDEM
006260         THRU 2105-INICIALIZA-ORDEM-EXIT
006270         VARYING IX-ORDEM FROM 1 BY 1
006280         UNTIL IX-ORDEM > WS-QTD-CURSO.
006290     MOVE 'S' TO WS-TROCA-FLAG.
006300     PERFORM 2110-UMA-PASSADA-DA-BOLHA
006310         THRU 2110-UMA-PASSADA-DA-BOLHA-EXIT
006320         UNTIL NOT WS-HOUVE-TROCA.
006330     PERFORM 2120-COPIA-TOP-N
006340         THRU 2120-COPIA-TOP-N-EXIT
006350         VARYING IX-TOPN FROM 1 BY 1
006360         UNTIL IX-TOPN > WS-TOP-N
006370         OR IX-TOPN > WS-QTD-CURSO.
006380 2100-ORDENA-TOP-N-EXIT.
006390     EXIT.
006400
006410 2105-INICIALIZA-ORDEM.
006420     SET WS-ORDEM-POS (IX-ORDEM) TO IX-ORDEM.
006430 2105-INICIALIZA-ORDEM-EXIT.
006440     EXIT.
006450
006460 2110-UMA-PASSADA-DA-BOLHA.
006470     MOVE 'N' TO WS-TROCA-FLAG.
006480     PERFORM 2115-COMPARA-PAR-ADJACENTE
006490         THRU 2115-COMPARA-PAR-ADJACENTE-EXIT
006500         VARYING IX-ORDEM FROM 1 BY 1
006510         UNTIL IX-ORDEM > WS-QTD-CURSO - 1.
006520 2110-UMA-PASSADA-DA-BOLHA-EXIT.
006530     EXIT.
006540
006550 2115-COMPARA-PAR-ADJACENTE.
006560     SET IX-CURSO TO WS-ORDEM-POS (IX-ORDEM).
006570     MOVE WS-MATRICULADOS-CURSO (IX-CURSO) TO WS-TEMP-POS.
006580     SET IX-CURSO TO WS-ORDEM-POS (IX-ORDEM + 1).
006590     IF WS-MATRICULADOS-CURSO (IX-CURSO) > WS-TEMP-POS
006600        MOVE WS-ORDEM-POS (IX-ORDEM) TO WS-TEMP-POS
006610        MOVE WS-ORDEM-POS (IX-ORDEM + 1) TO
006620            WS-ORDEM-POS (IX-ORDEM)
006630        MOVE WS-TEMP-POS TO WS-ORDEM-POS (IX-ORDEM + 1)
006640        SET WS-HOUVE-TROCA TO TRUE
006650     END-IF.
006660 2115-COMPARA-PAR-ADJACENTE-EXIT.
006670     EXIT.
006680
006690 2120-COPIA-TOP-N.
006700     SET IX-CURSO TO WS-ORDEM-POS (IX-TOPN).
006710     MOVE WS-COD-CURSO (IX-CURSO)
006720         TO WS-TOPN-COD-CURSO (IX-TOPN).
006730     MOVE WS-MATRICULADOS-CURSO (IX-CURSO)
006740         TO WS-TOPN-MATRICULADOS (IX-TOPN).
006750 2120-COPIA-TOP-N-EXIT.
006760     EXIT.
006770
006780*================================================================*
006790*    3000 - CONTAGEM DE MATRICULAS ATIVAS E EM ESPERA A PARTIR   *
006800*    DO MESTRE DE MATRICULA (S007)                               *
006810*================================================================*
006820 3000-CONTA-MATRICULAS.
006830     PERFORM 3010-CONTA-UMA-MATRICULA
006840         THRU 3010-CONTA-UMA-MATRICULA-EXIT
006850         VARYING IX-MAT FROM 1 BY 1
006860         UNTIL IX-MAT > WS-QTD-MATRICULA.
006870 3000-CONTA-MATRICULAS-EXIT.
006880     EXIT.
006890
006900 3010-CONTA-UMA-MATRICULA.
006910     IF WS-MAT-EFETIVADA (IX-MAT)
006920        ADD 1 TO WS-TOTAL-ATIVAS
006930     ELSE
006940     IF WS-MAT-EM-ESPERA (IX-MAT)
006950        ADD 1 TO WS-TOTAL-EM-ESPERA
006960     END-IF END-IF.
006970 3010-CONTA-UMA-MATRICULA-EXIT.
006980     EXIT.
006990
007000*================================================================*
007010*    4000 - IMPRESSAO DO RELATORIO - UMA LINHA DE DETALHE POR    *
007020*    CURSO (ORDEM DO ARQUIVO), SEGUIDA DO BLOCO DE TOTAIS        *
007030*    FINAIS (QUEBRA DE CONTROLE UNICA, AO FIM DO ARQUIVO).       *
007040*================================================================*
007050 4000-IMPRIME-RELATORIO.
007060     OPEN OUTPUT RELATORIO-MATRICULA.
007070     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-DATA-EMISSAO.
007080     MOVE WS-DIA-EMISSAO TO DIA-EMISSAO-CAB1.
007090     MOVE WS-MES-EMISSAO TO MES-EMISSAO-CAB1.
007100     MOVE WS-ANO-EMISSAO TO ANO-EMISSAO-CAB1.
007110     PERFORM 4010-IMPRIME-UM-CURSO
007120         THRU 4010-IMPRIME-UM-CURSO-EXIT
007130         VARYING IX-CURSO FROM 1 BY 1
007140         UNTIL IX-CURSO > WS-QTD-CURSO.
007150     PERFORM 4020-IMPRIME-TOTAIS
007160         THRU 4020-IMPRIME-TOTAIS-EXIT.
007170     CLOSE RELATORIO-MATRICULA.
007180 4000-IMPRIME-RELATORIO-EXIT.
007190     EXIT.
007200
007210 4010-IMPRIME-UM-CURSO.
007220     PERFORM 4015-QUEBRA-DE-PAGINA
007230         THRU 4015-QUEBRA-DE-PAGINA-EXIT.
007240     MOVE WS-COD-CURSO (IX-CURSO)       TO DET-COD-CURSO.
007250     MOVE WS-NOME-CURSO (IX-CURSO)      TO DET-NOME-CURSO.
007260     MOVE WS-CAPACIDADE-CURSO (IX-CURSO) TO DET-CAPACIDADE.
007270     MOVE WS-MATRICULADOS-CURSO (IX-CURSO) TO DET-MATRICULADOS.
007280     COMPUTE DET-TAXA-OCUPACAO ROUNDED =
007290         WS-TAXA-OCUPACAO (IX-CURSO).
007300     MOVE WS-FAIXA-CURSO (IX-CURSO)     TO DET-FAIXA.
007310     WRITE REG-ORELATO FROM DET1 AFTER 1.
007320     ADD 1 TO CONTLIN.
007330 4010-IMPRIME-UM-CURSO-EXIT.
007340     EXIT.
007350
007360 4015-QUEBRA-DE-PAGINA.
007370     IF CONTLIN > WS-MAX-LINHAS-PAG
007380        ADD 1 TO CONTPAG
007390        MOVE CONTPAG TO PAG-CAB1
007400        WRITE REG-ORELATO FROM CAB1 AFTER PAGE
007410        WRITE REG-ORELATO FROM CAB2 AFTER 2
007420        WRITE REG-ORELATO FROM CAB3 AFTER 2
007430        WRITE REG-ORELATO FROM CAB4 AFTER 1
007440        MOVE 4 TO CONTLIN
007450     END-IF.
007460 4015-QUEBRA-DE-PAGINA-EXIT.
007470     EXIT.
007480
007490*----------------------------------------------------------------*
007500*    4020 - BLOCO DE TOTAIS FINAIS - UM CONJUNTO UNICO, SOMADO   *
007510*    SOBRE TODO O MESTRE DE CURSO E TODO O MESTRE DE MATRICULA.  *
007520*----------------------------------------------------------------*
007530 4020-IMPRIME-TOTAIS.
007540     PERFORM 4015-QUEBRA-DE-PAGINA
007550         THRU 4015-QUEBRA-DE-PAGINA-EXIT.
007560     MOVE 'TOTAL COURSES:'            TO ROT-TOTAL-4.
007570     MOVE WS-QTD-CURSO                TO VAL-TOTAL-4.
007580     WRITE REG-ORELATO FROM REG-TOTAL-4 AFTER 2.
007590     ADD 1 TO CONTLIN.
007600
007610     MOVE 'TOTAL SYSTEM CAPACITY:'    TO ROT-TOTAL-5.
007620     MOVE WS-TOTAL-CAPACIDADE         TO VAL-TOTAL-5.
007630     WRITE REG-ORELATO FROM REG-TOTAL-5 AFTER 1.
007640     ADD 1 TO CONTLIN.
007650
007660     MOVE 'TOTAL SYSTEM ENROLLED:'    TO ROT-TOTAL-5.
007670     MOVE WS-TOTAL-MATRICULADOS       TO VAL-TOTAL-5.
007680     WRITE REG-ORELATO FROM REG-TOTAL-5 AFTER 1.
007690     ADD 1 TO CONTLIN.
007700
007710     MOVE 'SYSTEM UTILIZATION:'       TO ROT-TOTAL-PCT.
007720     COMPUTE VAL-TOTAL-PCT ROUNDED = WS-UTILIZACAO-SISTEMA.
007730     WRITE REG-ORELATO FROM REG-TOTAL-PCT AFTER 1.
007740     ADD 1 TO CONTLIN.
007750
007760     MOVE 'TOTAL ACTIVE ENROLLMENTS:' TO ROT-TOTAL-5.
007770     MOVE WS-TOTAL-ATIVAS             TO VAL-TOTAL-5.
007780     WRITE REG-ORELATO FROM REG-TOTAL-5 AFTER 1.
007790     ADD 1 TO CONTLIN.
007800
007810     MOVE 'TOTAL WAITLISTED:'         TO ROT-TOTAL-5.
007820     MOVE WS-TOTAL-EM-ESPERA          TO VAL-TOTAL-5.
007830     WRITE REG-ORELATO FROM REG-TOTAL-5 AFTER 1.
007840     ADD 1 TO CONTLIN.
007850
007860     MOVE 'EMPTY COURSES:'            TO ROT-TOTAL-4.
007870     MOVE WS-QTD-VAZIO                TO VAL-TOTAL-4.
007880     WRITE REG-ORELATO FROM REG-TOTAL-4 AFTER 1.
007890     ADD 1 TO CONTLIN.
007900
007910     MOVE 'LOW-FILL COURSES:'         TO ROT-TOTAL-4.
007920     MOVE WS-QTD-BAIXA                TO VAL-TOTAL-4.
007930     WRITE REG-ORELATO FROM REG-TOTAL-4 AFTER 1.
007940     ADD 1 TO CONTLIN.
007950
007960     MOVE 'MEDIUM-FILL COURSES:'      TO ROT-TOTAL-4.
007970     MOVE WS-QTD-MEDIA                TO VAL-TOTAL-4.
007980     WRITE REG-ORELATO FROM REG-TOTAL-4 AFTER 1.
007990     ADD 1 TO CONTLIN.
008000
008010     MOVE 'HIGH-FILL COURSES:'        TO ROT-TOTAL-4.
008020     MOVE WS-QTD-ALTA                 TO VAL-TOTAL-4.
008030     WRITE REG-ORELATO FROM REG-TOTAL-4 AFTER 1.
008040     ADD 1 TO CONTLIN.
008050
008060     MOVE 'FULL COURSES:'             TO ROT-TOTAL-4.
008070     MOVE WS-QTD-LOTADO                TO VAL-TOTAL-4.
008080     WRITE REG-ORELATO FROM REG-TOTAL-4 AFTER 1.
008090     ADD 1 TO CONTLIN.
008100 4020-IMPRIME-TOTAIS-EXIT.
008110     EXIT.
008120
008130*================================================================*
008140*    9000 - ENCERRAMENTO DO RELATORIO - ULTIMO PROGRAMA DO LOTE, *
008150*    NAO HA MAIS NADA A ENCADEAR (S004).                         *
008160*================================================================*
008170 9000-ENCERRA-RELATORIO.
008180     DISPLAY 'RELMATR-COB: RELATORIO ESTATISTICO CONCLUIDO - '
008190             WS-QTD-CURSO ' CURSOS IMPRESSOS'.
008200     STOP RUN.
008210 9000-ENCERRA-RELATORIO-EXIT.
008220     EXIT.
