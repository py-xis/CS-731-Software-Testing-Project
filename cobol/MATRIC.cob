000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. MATRIC-COB.
000030 AUTHOR. J R MACHADO.
000040 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN. 04/11/1991.
000060 DATE-COMPILED.
000070 SECURITY. USO RESTRITO - SETOR DE REGISTRO ACADEMICO.
000080*================================================================*
000090*    HISTORICO DE ALTERACOES                                     *
000100*    VRS    DATA          PROG.   DESCRICAO                TAG   *
000110*    1.0    04/11/1991    JRM     IMPLANTACAO ORIGINAL -         *
000120*                                 LANCAMENTO DE MATRICULA        *
000130*                                 EM ARQUIVO INDEXADO.     N001  *
000140*    1.1    22/06/1992    JRM     INCLUIDA LISTA DE ESPERA N002  *
000150*                                 POR CURSO (FILA FIFO).         *
000160*    1.2    15/02/1994    VRC     INCLUIDOS PRE-REQUISITOS N003  *
000170*                                 E CO-REQUISITOS NA             *
000180*                                 VALIDACAO DA MATRICULA.        *
000190*    2.0    08/09/1998    VRC     REVISAO ANO 2000 - DATA   N004 *
000200*                                 DE MATRICULA PASSA DE          *
000210*                                 AAMMDD P/ CCYYMMDD.            *
000220*    2.1    19/03/1999    FAB     CONFIRMACAO FINAL DA      N005 *
000230*                                 REVISAO ANO 2000 - TESTE       *
000240*                                 DE VIRADA DE SECULO OK.        *
000250*    3.0    19/09/2003    ENZ/JAM REVISAO GERAL - LOTE NOTURNO   *
000260*                                 SUBSTITUI ENTRADA DE TELA N006 *
000270*                                 POR TRANSACOES EM ARQUIVO.     *
000280*    3.1    03/05/2006    FAB     SEM ISAM NESTA INSTALACAO -    *
000290*                                 MESTRES PASSAM A SER LIDOS N007*
000300*                                 EM TABELA NO INICIO DO LOTE.   *
000310*    3.2    21/02/2007    FAB     CHAMADA DIRETA P/ RELMATR  N008*
000320*                                 AO FINAL DO LOTE (CHAIN).      *
000330*    4.0    11/01/2010    M.T.    REQ. 2010-114 - CREDITO DO     *
000340*                                 ALUNO PASSA A SER ATUALIZADO   *
000350*                                 SOMENTE QUANDO A VAGA E        *
000360*                                 EFETIVAMENTE ALOCADA.     N009 *
000370*    4.1    18/07/2014    M.T.    REQ. 2014-037 - CHAVE DA       *
000380*                                 MATRICULA PASSA A TER PREFIXO  *
000390*                                 FIXO "ENR" + SEQUENCIAL.  N010 *
000400*    4.2    09/03/2015    M.T.    REQ. 2015-022 - CORRIGIDA      *
000410*                                 GERACAO PREMATURA DO CODIGO DE *
000420*                                 MATRICULA: O SEQUENCIAL SO E   *
000430*                                 GERADO APOS CONFIRMADA A VAGA  *
000440*                                 OU A ENTRADA NA ESPERA, NUNCA  *
000450*                                 ANTES (EVITA NUMERO QUEIMADO E *
000460*                                 CODIGO FANTASMA EM TRANSACAO   *
000470*                                 REJEITADA).               N011 *
000480*================================================================*
000490*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000500*    ANALISTA        : J R MACHADO / ENZO 19 - JAMILE 26         *
000510*    PROGRAMADOR(A)  : FABIO / M.T.                              *
000520*    FINALIDADE      : LOTE NOTURNO DE MATRICULA ACADEMICA.      *
000530*                      LE AS TRANSACOES DE MATRICULA/CANCELA-    *
000540*                      MENTO DO DIA, VALIDA PRE-REQUISITOS,      *
000550*                      CO-REQUISITOS, VAGA E FILA DE ESPERA,     *
000560*                      ATUALIZA OS MESTRES DE ALUNO, CURSO E     *
000570*                      MATRICULA E GRAVA UM REGISTRO DE          *
000580*                      RESULTADO POR TRANSACAO PROCESSADA.       *
000590*                      AO TERMINO, ENCADEIA PARA O RELMATR PARA  *
000600*                      EMISSAO DO RELATORIO ESTATISTICO.         *
000610*================================================================*
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690*    SEM ISAM NESTA INSTALACAO (N007) - OS CINCO ARQUIVOS DO     *
000700*    LOTE SAO SEQUENCIAIS PUROS, SEM RECORD KEY.                 *
000710     SELECT ALUNO-MESTRE ASSIGN TO DISK
000720                 FILE STATUS IS STATUS-ALU.
000730
000740     SELECT CURSO-MESTRE ASSIGN TO DISK
000750                 FILE STATUS IS STATUS-CUR.
000760
000770     SELECT MATRICULA-MESTRE ASSIGN TO DISK
000780                 FILE STATUS IS STATUS-MAT.
000790
000800     SELECT TRANS-MATRICULA ASSIGN TO DISK
000810                 FILE STATUS IS STATUS-TRANS.
000820
000830     SELECT RESULTADO-MATRICULA ASSIGN TO DISK
000840                 FILE STATUS IS STATUS-RESULT.
000850
000860 DATA DIVISION.
000870 FILE SECTION.
000880
000890 FD  ALUNO-MESTRE
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID 'ALUNOM.DAT'
000920     RECORD CONTAINS 578 CHARACTERS.
000930     COPY WALUNO.
000940
000950 FD  CURSO-MESTRE
000960     LABEL RECORD STANDARD
000970     VALUE OF FILE-ID 'CURSOM.DAT'
000980     RECORD CONTAINS 468 CHARACTERS.
000990     COPY WCURSO.
001000
001010 FD  MATRICULA-MESTRE
001020     LABEL RECORD STANDARD
001030     VALUE OF FILE-ID 'MATRICM.DAT'
001040     RECORD CONTAINS 38 CHARACTERS.
001050     COPY WMATRIC.
001060
001070 FD  TRANS-MATRICULA
001080     LABEL RECORD STANDARD
001090     VALUE OF FILE-ID 'TRANMAT.DAT'
001100     RECORD CONTAINS 21 CHARACTERS.
001110     COPY WTRANS.
001120
001130 FD  RESULTADO-MATRICULA
001140     LABEL RECORD STANDARD
001150     VALUE OF FILE-ID 'RESMAT.DAT'
001160     RECORD CONTAINS 71 CHARACTERS.
001170     COPY WRESULT.
001180
001190 WORKING-STORAGE SECTION.
001200
001210*----------------------------------------------------------------*
001220*    STATUS DE ARQUIVO - UM PAR DE DIGITOS POR ARQUIVO, TESTADO  *
001230*    CONTRA OS LITERAIS PADRAO DO COMPILADOR ('00'/'10'/'30')    *
001240*----------------------------------------------------------------*
001250 01  STATUS-ALU                  PIC X(02) VALUE SPACES.
001260 01  STATUS-CUR                  PIC X(02) VALUE SPACES.
001270 01  STATUS-MAT                  PIC X(02) VALUE SPACES.
001280 01  STATUS-TRANS                PIC X(02) VALUE SPACES.
001290 01  STATUS-RESULT               PIC X(02) VALUE SPACES.
001300
001310*----------------------------------------------------------------*
001320*    LIMITES DE TABELA EM MEMORIA (NAO HA ISAM NESTA INSTALACAO  *
001330*    - OS TRES MESTRES SAO CARREGADOS INTEIROS NO INICIO DO      *
001340*    LOTE E REGRAVADOS AO FINAL - N006/N007)                     *
001350*----------------------------------------------------------------*
001360 01  WS-LIMITES-TABELA.
001370     05  WS-MAX-ALUNO            PIC 9(04) COMP VALUE 1000.
001380     05  WS-MAX-CURSO            PIC 9(04) COMP VALUE 0300.
001390     05  WS-MAX-MATRICULA        PIC 9(04) COMP VALUE 5000.
001400
001410*----------------------------------------------------------------*
001420*    TABELA EM MEMORIA DO MESTRE DE ALUNO                        *
001430*----------------------------------------------------------------*
001440 01  WS-TAB-ALUNO.
001450     05  WS-QTD-ALUNO            PIC 9(04) COMP VALUE ZERO.
001460     05  WS-ALUNO OCCURS 1000 TIMES
001470                  INDEXED BY IX-ALUNO.
001480         10  WS-COD-ALUNO            PIC X(10).
001490         10  WS-NOME-ALUNO           PIC X(40).
001500         10  WS-PROGRAMA-GRP.
001510             15  WS-PROGRAMA-ALUNO   PIC X(16).
001520             15  FILLER              PIC X(04).
001530         10  WS-SEMESTRE-ALUNO       PIC 9(02).
001540         10  WS-CREDITOS-ATUAIS      PIC 9(03).
001550         10  WS-QTD-CONCLUIDAS       PIC 9(03).
001560         10  WS-CURSOS-CONCLUIDOS OCCURS 50 TIMES
001570                  INDEXED BY IX-CONCL
001580                  PIC X(10).
001590
001600*----------------------------------------------------------------*
001610*    TABELA EM MEMORIA DO MESTRE DE CURSO                        *
001620*----------------------------------------------------------------*
001630 01  WS-TAB-CURSO.
001640     05  WS-QTD-CURSO            PIC 9(04) COMP VALUE ZERO.
001650     05  WS-CURSO OCCURS 300 TIMES
001660                  INDEXED BY IX-CURSO.
001670         10  WS-COD-CURSO            PIC X(10).
001680         10  WS-NOME-CURSO           PIC X(40).
001690         10  WS-CREDITOS-CURSO       PIC 9(02).
001700         10  WS-CAPACIDADE-CURSO     PIC 9(04).
001710         10  WS-MATRICULADOS-CURSO   PIC 9(04).
001720         10  WS-CAPACIDADE-ESPERA    PIC 9(04).
001730         10  WS-QTD-PRE-REQ          PIC 9(02).
001740         10  WS-PRE-REQ OCCURS 20 TIMES
001750                  INDEXED BY IX-PRE
001760                  PIC X(10).
001770         10  WS-QTD-CO-REQ           PIC 9(02).
001780         10  WS-CO-REQ OCCURS 20 TIMES
001790                  INDEXED BY IX-CO
001800                  PIC X(10).
001810
001820*----------------------------------------------------------------*
001830*    TABELA EM MEMORIA DO MESTRE DE MATRICULA.  A ORDEM DOS      *
001840*    ELEMENTOS NA TABELA E A ORDEM DE CRIACAO DA MATRICULA       *
001850*    (SEQUENCIAL CRESCENTE) - PORTANTO UMA VARREDURA EM ORDEM    *
001860*    CRESCENTE DE INDICE, FILTRADA POR CURSO E STATUS = 'W',     *
001870*    REPRODUZ A FILA DE ESPERA FIFO DO CURSO SEM NECESSIDADE     *
001880*    DE UMA ESTRUTURA DE FILA SEPARADA (GERENCIA-ESPERA, 2200).  *
001890*----------------------------------------------------------------*
001900 01  WS-TAB-MATRICULA.
001910     05  WS-QTD-MATRICULA        PIC 9(04) COMP VALUE ZERO.
001920     05  WS-MATRICULA OCCURS 5000 TIMES
001930                  INDEXED BY IX-MAT.
001940         10  WS-COD-MATRICULA.
001950             15  WS-PREFIXO-MAT      PIC X(03).
001960             15  WS-SEQ-MAT          PIC 9(06).
001970         10  WS-COD-ALUNO-MAT        PIC X(10).
001980         10  WS-COD-CURSO-MAT        PIC X(10).
001990         10  WS-STATUS-MAT           PIC X(01).
002000             88  WS-MAT-EFETIVADA        VALUE 'E'.
002010             88  WS-MAT-EM-ESPERA        VALUE 'W'.
002020             88  WS-MAT-BAIXADA          VALUE 'D'.
002030         10  WS-DATA-MAT             PIC 9(08).
002040         10  WS-DATA-MAT-R REDEFINES WS-DATA-MAT.
002050             15  WS-ANO-MAT          PIC 9(04).
002060             15  WS-MES-MAT          PIC 9(02).
002070             15  WS-DIA-MAT          PIC 9(02).
002080
002090*----------------------------------------------------------------*
002100*    CONTADORES, SUBSCRITOS E ACUMULADORES - TODOS COMP          *
002110*----------------------------------------------------------------*
002120 01  WS-CONTADORES.
002130     05  WS-PROX-SEQ-MATRICULA   PIC 9(06) COMP VALUE 1.
002140     05  WS-POS-ALUNO            PIC 9(04) COMP VALUE ZERO.
002150     05  WS-POS-CURSO            PIC 9(04) COMP VALUE ZERO.
002160     05  WS-POS-MAT              PIC 9(04) COMP VALUE ZERO.
002170     05  WS-POS-MAT-ATIVA        PIC 9(04) COMP VALUE ZERO.
002180     05  WS-TOTAL-CREDITOS       PIC 9(05) COMP VALUE ZERO.
002190     05  WS-IX                   PIC 9(04) COMP VALUE ZERO.
002200     05  WS-IX-REQ               PIC 9(02) COMP VALUE ZERO.
002210
002220*----------------------------------------------------------------*
002230*    INDICADORES DE CONDICAO (ACHADO/NAO-ACHADO)                 *
002240*----------------------------------------------------------------*
002250 01  WS-INDICADORES.
002260     05  WS-ALUNO-ACHADO         PIC X(01) VALUE 'N'.
002270         88  ALUNO-FOI-ACHADO        VALUE 'S'.
002280     05  WS-CURSO-ACHADO         PIC X(01) VALUE 'N'.
002290         88  CURSO-FOI-ACHADO        VALUE 'S'.
002300     05  WS-MAT-ACHADA           PIC X(01) VALUE 'N'.
002310         88  MAT-FOI-ACHADA          VALUE 'S'.
002320     05  WS-JA-MATRICULADO       PIC X(01) VALUE 'N'.
002330         88  ALUNO-JA-MATRICULADO    VALUE 'S'.
002340     05  WS-FIM-TRANSACOES       PIC X(01) VALUE 'N'.
002350         88  NAO-HA-MAIS-TRANSACOES  VALUE 'S'.
002360     05  WS-TEM-PROMOVIDO        PIC X(01) VALUE 'N'.
002370         88  HA-ALUNO-PROMOVIDO      VALUE 'S'.
002380
002390*----------------------------------------------------------------*
002400*    VALIDATION-RESULT / ALLOCATION-RESULT (TRANSITORIOS)        *
002410*----------------------------------------------------------------*
002420 01  WS-VALIDACAO.
002430     05  VALID-FLAG              PIC X(01).
002440         88  REQUISITO-OK            VALUE 'Y'.
002450         88  REQUISITO-FALHOU        VALUE 'N'.
002460     05  VALID-MENSAGEM          PIC X(60).
002470
002480 01  WS-ALOCACAO.
002490     05  ALOC-ALOCADO-FLAG       PIC X(01).
002500         88  VAGA-FOI-ALOCADA        VALUE 'Y'.
002510     05  ALOC-EM-ESPERA-FLAG     PIC X(01).
002520         88  FOI-PARA-ESPERA          VALUE 'Y'.
002530     05  ALOC-MENSAGEM           PIC X(60).
002540
002550*----------------------------------------------------------------*
002560*    REGISTRATION-RESULT EM MEMORIA - MOVIDO P/ REG-RESULTADO    *
002570*    ANTES DA GRAVACAO EM RESULTADO-MATRICULA                    *
002580*----------------------------------------------------------------*
002590 01  WS-RESULTADO-TRANSACAO.
002600     05  WS-REG-SUCESSO-FLAG     PIC X(01).
002610     05  WS-REG-MENSAGEM         PIC X(60).
002620     05  WS-REG-STATUS           PIC X(01).
002630     05  WS-REG-COD-MATRICULA    PIC X(09).
002640     05  WS-REG-COD-MATRICULA-R REDEFINES WS-REG-COD-MATRICULA.
002650         10  WS-REG-PREFIXO-MAT  PIC X(03).
002660         10  WS-REG-SEQ-MAT      PIC X(06).
002670
002680*----------------------------------------------------------------*
002690*    DATA CORRENTE DO SISTEMA (FUNCTION CURRENT-DATE)            *
002700*----------------------------------------------------------------*
002710 01  WS-DATA-ATUAL.
002720     05  WS-DATA-COMPLETA        PIC 9(08).
002730     05  WS-DATA-HORA-SISTEMA    PIC X(21).
002740     05  WS-DATA-HORA-SISTEMA-R REDEFINES WS-DATA-HORA-SISTEMA.
002750         10  WS-DHS-DATA         PIC 9(08).
002760         10  WS-DHS-HORA         PIC 9(06).
002770         10  WS-DHS-RESTO        PIC X(07).
002780
002790*----------------------------------------------------------------*
002800*    CAMPOS DE TRABALHO DA VALIDACAO DE REQUISITOS E VAGA        *
002810*----------------------------------------------------------------*
002820 01  WS-AREA-TRABALHO.
002830     05  WS-CURSO-BUSCADO        PIC X(10).
002840     05  WS-ALUNO-BUSCADO        PIC X(10).
002850     05  WS-ALUNO-PROMOVIDO      PIC X(10) VALUE SPACES.
002860     05  WS-ELEGIVEL-AVANCADO    PIC X(01) VALUE 'N'.
002870         88  ELEGIVEL-CURSO-AVANCADO VALUE 'Y'.
002880     05  WS-CREDITO-DENTRO-LIMITE PIC X(01) VALUE 'N'.
002890         88  CREDITO-OK              VALUE 'Y'.
002900     05  WS-MIN-SEMESTRE-PADRAO  PIC 9(02) VALUE 01.
002910     05  WS-MAX-CREDITO-PADRAO   PIC 9(03) VALUE 024.
002920
002930*----------------------------------------------------------------*
002940*    CHAVE DE COMPOSICAO DO CODIGO DE MATRICULA (4070) - PREFIXO *
002950*    FIXO MANTIDO COMO ITEM 77 (PADRAO DO SETOR PARA CONSTANTE   *
002960*    ISOLADA, NAO-TABELAR)                                       *
002970*----------------------------------------------------------------*
002980 77  WS-PREFIXO-MAT2             PIC X(03) VALUE 'ENR'.
002990 01  WS-AREA-CHAVE.
003000     05  WS-SEQ-MAT2             PIC 9(06).
003010
003020*----------------------------------------------------------------*
003030*    INDICADORES AUXILIARES DOS MOTORES DE REQUISITO/VAGA/ESPERA *
003040*----------------------------------------------------------------*
003050 01  WS-FLAGS-AUXILIARES.
003060     05  WS-FLAG-CONCLUIU        PIC X(01) VALUE 'N'.
003070         88  WS-CONCLUIU-ACHADO      VALUE 'S'.
003080     05  WS-FLAG-CO-REQ          PIC X(01) VALUE 'N'.
003090         88  WS-CO-REQ-SATISFEITO    VALUE 'S'.
003100     05  WS-FLAG-LIBERA          PIC X(01) VALUE 'N'.
003110         88  WS-VAGA-LIBERADA        VALUE 'S'.
003120         88  WS-VAGA-NAO-LIBERADA    VALUE 'N'.
003130     05  WS-FLAG-TEM-VAGA        PIC X(01) VALUE 'N'.
003140         88  WS-TEM-VAGA             VALUE 'S'.
003150     05  WS-ESPERA-ACEITA        PIC X(01) VALUE 'N'.
003160     05  WS-NA-ESPERA            PIC X(01) VALUE 'N'.
003170     05  WS-TAMANHO-ESPERA       PIC 9(04) COMP VALUE ZERO.
003180     05  WS-QTD-VAGAS-LIVRES     PIC 9(04) COMP VALUE ZERO.
003190     05  WS-FLAG-LOTADO          PIC X(01) VALUE 'N'.
003200         88  WS-CURSO-ESTA-LOTADO    VALUE 'S'.
003210     05  WS-FLAG-RESTA-UMA       PIC X(01) VALUE 'N'.
003220         88  WS-RESTA-UMA-VAGA       VALUE 'S'.
003230     05  WS-OCUPACAO-CURSO-CALC  PIC 9(05)V9(04) VALUE ZERO.
003240     05  WS-FLAG-ALOC-VALIDA     PIC X(01) VALUE 'N'.
003250         88  WS-ALOCACAO-E-VALIDA    VALUE 'S'.
003260*    QTD SOLICITADA/FLAG DE RESULTADO DO "PODE ACOMODAR N ALUNOS" *
003270*    (2190) - METODO DE APOIO, NAO ACIONADO PELO FLUXO DE LOTE    *
003280*    (N011).                                                      *
003290     05  WS-QTD-N-SOLICITADA     PIC 9(04) COMP VALUE ZERO.
003300     05  WS-FLAG-ACOMODA-N       PIC X(01) VALUE 'N'.
003310         88  WS-ACOMODA-N-ALUNOS     VALUE 'S'.
003320     05  WS-POSICAO-ESPERA       PIC S9(04) COMP VALUE ZERO.
003330     05  WS-CONTADOR-POSICAO     PIC 9(04) COMP VALUE ZERO.
003340     05  WS-FLAG-ESPERA-CHEIA    PIC X(01) VALUE 'N'.
003350         88  WS-ESPERA-ESTA-CHEIA    VALUE 'S'.
003360     05  WS-FLAG-ESPERA-ESPACO   PIC X(01) VALUE 'N'.
003370         88  WS-ESPERA-TEM-ESPACO-F  VALUE 'S'.
003380     05  WS-FLAG-REMOVIDO        PIC X(01) VALUE 'N'.
003390         88  WS-REMOVIDO-DA-ESPERA   VALUE 'S'.
003400
003410 PROCEDURE DIVISION.
003420
003430*================================================================*
003440*    0100-CONTROLE-PRINCIPAL - PARAGRAFO DE TOPO DO LOTE         *
003450*================================================================*
003460 0100-CONTROLE-PRINCIPAL.
003470     PERFORM 1000-ABRE-E-CARREGA-MESTRES
003480         THRU 1000-ABRE-E-CARREGA-MESTRES-EXIT.
003490     PERFORM 3000-PROCESSA-TRANSACOES
003500         THRU 3000-PROCESSA-TRANSACOES-EXIT.
003510     PERFORM 6000-REGRAVA-MESTRES
003520         THRU 6000-REGRAVA-MESTRES-EXIT.
003530     PERFORM 9000-ENCERRA-LOTE
003540         THRU 9000-ENCERRA-LOTE-EXIT.
003550
003560*================================================================*
003570*    1000-ABRE-E-CARREGA-MESTRES - CARGA DOS 3 MESTRES EM TABELA *
003580*================================================================*
003590 1000-ABRE-E-CARREGA-MESTRES.
003600     OPEN INPUT ALUNO-MESTRE.
003610     IF STATUS-ALU NOT = '00'
003620         DISPLAY 'MATRIC-COB: ALUNOM.DAT INEXISTENTE OU COM '
003630                 'PROBLEMA - STATUS ' STATUS-ALU
003640         STOP RUN.
003650     PERFORM 1010-LE-ALUNO THRU 1010-LE-ALUNO-EXIT
003660         UNTIL STATUS-ALU = '10'.
003670     CLOSE ALUNO-MESTRE.
003680
003690     OPEN INPUT CURSO-MESTRE.
003700     IF STATUS-CUR NOT = '00'
003710         DISPLAY 'MATRIC-COB: CURSOM.DAT INEXISTENTE OU COM '
003720                 'PROBLEMA - STATUS ' STATUS-CUR
003730         STOP RUN.
003740     PERFORM 1020-LE-CURSO THRU 1020-LE-CURSO-EXIT
003750         UNTIL STATUS-CUR = '10'.
003760     CLOSE CURSO-MESTRE.
003770
003780     OPEN INPUT MATRICULA-MESTRE.
003790     IF STATUS-MAT NOT = '00'
003800         DISPLAY 'MATRIC-COB: MATRICM.DAT INEXISTENTE OU COM '
003810                 'PROBLEMA - STATUS ' STATUS-MAT
003820         STOP RUN.
003830     PERFORM 1030-LE-MATRICULA THRU 1030-LE-MATRICULA-EXIT
003840         UNTIL STATUS-MAT = '10'.
003850     CLOSE MATRICULA-MESTRE.
003860
003870     MOVE 1 TO WS-PROX-SEQ-MATRICULA.
003880 1000-ABRE-E-CARREGA-MESTRES-EXIT.
003890     EXIT.
003900
003910 1010-LE-ALUNO.
003920     READ ALUNO-MESTRE
003930         AT END
003940             MOVE '10' TO STATUS-ALU
003950             GO TO 1010-LE-ALUNO-EXIT.
003960     SET IX-ALUNO TO WS-QTD-ALUNO.
003970     SET IX-ALUNO UP BY 1.
003980     MOVE COD-ALUNO          TO WS-COD-ALUNO (IX-ALUNO).
003990     MOVE NOME-ALUNO         TO WS-NOME-ALUNO (IX-ALUNO).
004000     MOVE PROGRAMA-ALUNO     TO WS-PROGRAMA-ALUNO (IX-ALUNO).
004010     MOVE SEMESTRE-ALUNO     TO WS-SEMESTRE-ALUNO (IX-ALUNO).
004020     MOVE CREDITOS-ATUAIS    TO WS-CREDITOS-ATUAIS (IX-ALUNO).
004030     MOVE QTD-CURSOS-CONCLUIDOS
004040                             TO WS-QTD-CONCLUIDAS (IX-ALUNO).
004050     PERFORM 1015-COPIA-CONCLUIDA-P-TABELA
004060         THRU 1015-COPIA-CONCLUIDA-P-TABELA-EXIT
004070         VARYING IX-CONCL FROM 1 BY 1 UNTIL IX-CONCL > 50.
004080     ADD 1 TO WS-QTD-ALUNO.
004090 1010-LE-ALUNO-EXIT.
004100     EXIT.
004110
004120 1015-COPIA-CONCLUIDA-P-TABELA.
004130     MOVE TAB-CURSOS-CONCLUIDOS (IX-CONCL)
004140         TO WS-CURSOS-CONCLUIDOS (IX-ALUNO IX-CONCL).
004150 1015-COPIA-CONCLUIDA-P-TABELA-EXIT.
004160     EXIT.
004170
004180 1020-LE-CURSO.
004190     READ CURSO-MESTRE
004200         AT END
004210             MOVE '10' TO STATUS-CUR
004220             GO TO 1020-LE-CURSO-EXIT.
004230     SET IX-CURSO TO WS-QTD-CURSO.
004240     SET IX-CURSO UP BY 1.
004250     MOVE COD-CURSO              TO WS-COD-CURSO (IX-CURSO).
004260     MOVE NOME-CURSO             TO WS-NOME-CURSO (IX-CURSO).
004270     MOVE CREDITOS-CURSO         TO WS-CREDITOS-CURSO (IX-CURSO).
004280     MOVE CAPACIDADE-CURSO       TO WS-CAPACIDADE-CURSO
004290                                                     (IX-CURSO).
004300     MOVE MATRICULADOS-CURSO     TO WS-MATRICULADOS-CURSO
004310                                                     (IX-CURSO).
004320     MOVE CAPACIDADE-ESPERA      TO WS-CAPACIDADE-ESPERA
004330                                                     (IX-CURSO).
004340     MOVE QTD-PRE-REQUISITOS     TO WS-QTD-PRE-REQ (IX-CURSO).
004350     PERFORM 1025-COPIA-PRE-REQ-P-TABELA
004360         THRU 1025-COPIA-PRE-REQ-P-TABELA-EXIT
004370         VARYING IX-PRE FROM 1 BY 1 UNTIL IX-PRE > 20.
004380     MOVE QTD-CO-REQUISITOS      TO WS-QTD-CO-REQ (IX-CURSO).
004390     PERFORM 1027-COPIA-CO-REQ-P-TABELA
004400         THRU 1027-COPIA-CO-REQ-P-TABELA-EXIT
004410         VARYING IX-CO FROM 1 BY 1 UNTIL IX-CO > 20.
004420     ADD 1 TO WS-QTD-CURSO.
004430 1020-LE-CURSO-EXIT.
004440     EXIT.
004450
004460 1025-COPIA-PRE-REQ-P-TABELA.
004470     MOVE TAB-PRE-REQUISITOS (IX-PRE)
004480         TO WS-PRE-REQ (IX-CURSO IX-PRE).
004490 1025-COPIA-PRE-REQ-P-TABELA-EXIT.
004500     EXIT.
004510
004520 1027-COPIA-CO-REQ-P-TABELA.
004530     MOVE TAB-CO-REQUISITOS (IX-CO)
004540         TO WS-CO-REQ (IX-CURSO IX-CO).
004550 1027-COPIA-CO-REQ-P-TABELA-EXIT.
004560     EXIT.
004570
004580 1030-LE-MATRICULA.
004590     READ MATRICULA-MESTRE
004600         AT END
004610             MOVE '10' TO STATUS-MAT
004620             GO TO 1030-LE-MATRICULA-EXIT.
004630     SET IX-MAT TO WS-QTD-MATRICULA.
004640     SET IX-MAT UP BY 1.
004650     MOVE COD-MATRICULA      TO WS-COD-MATRICULA (IX-MAT).
004660     MOVE COD-ALUNO-MAT      TO WS-COD-ALUNO-MAT (IX-MAT).
004670     MOVE COD-CURSO-MAT      TO WS-COD-CURSO-MAT (IX-MAT).
004680     MOVE STATUS-MATRICULA   TO WS-STATUS-MAT (IX-MAT).
004690     MOVE DATA-MATRICULA     TO WS-DATA-MAT (IX-MAT).
004700     ADD 1 TO WS-QTD-MATRICULA.
004710 1030-LE-MATRICULA-EXIT.
004720     EXIT.
004730
004740*================================================================*
004750*    2000-VALIDA-REQUISITOS SECTION - PREREQUISITE ENGINE        *
004760*================================================================*
004770 2000-VALIDA-REQUISITOS SECTION.
004780
004790*    VALIDA PRE-REQUISITOS: LISTA VAZIA PASSA DE IMEDIATO; CASO  *
004800*    CONTRARIO TODO ITEM DEVE CONSTAR NO CONJUNTO DE DISCIPLINAS *
004810*    CONCLUIDAS DO ALUNO - PARA NA PRIMEIRA FALTA (CURTO-CIRCUITO*
004820 2010-VALIDA-PRE-REQUISITOS.
004830     SET REQUISITO-OK TO TRUE.
004840     MOVE 'ALL PREREQUISITES SATISFIED' TO VALID-MENSAGEM.
004850     IF WS-QTD-PRE-REQ (WS-POS-CURSO) = ZERO
004860         MOVE 'NO PREREQUISITES REQUIRED' TO VALID-MENSAGEM
004870         GO TO 2010-VALIDA-PRE-REQUISITOS-EXIT.
004880     PERFORM 2012-TESTA-UM-PRE-REQUISITO
004890         THRU 2012-TESTA-UM-PRE-REQUISITO-EXIT
004900         VARYING WS-IX-REQ FROM 1 BY 1
004910         UNTIL WS-IX-REQ > WS-QTD-PRE-REQ (WS-POS-CURSO)
004920            OR REQUISITO-FALHOU.
004930 2010-VALIDA-PRE-REQUISITOS-EXIT.
004940     EXIT.
004950
004960 2012-TESTA-UM-PRE-REQUISITO.
004970     PERFORM 2015-ALUNO-CONCLUIU-CURSO
004980         THRU 2015-ALUNO-CONCLUIU-CURSO-EXIT.
004990     IF NOT WS-CONCLUIU-ACHADO
005000         SET REQUISITO-FALHOU TO TRUE
005010         STRING 'MISSING PREREQUISITE: '
005020                WS-PRE-REQ (WS-POS-CURSO WS-IX-REQ)
005030                DELIMITED BY SIZE INTO VALID-MENSAGEM
005040     END-IF.
005050 2012-TESTA-UM-PRE-REQUISITO-EXIT.
005060     EXIT.
005070
005080*    TESTA SE O CURSO APONTADO POR WS-IX-REQ (LISTA DE           *
005090*    PRE-REQUISITOS DO CURSO EM WS-POS-CURSO) ESTA NO CONJUNTO   *
005100*    DE DISCIPLINAS CONCLUIDAS DO ALUNO CORRENTE (WS-POS-ALUNO). *
005110 2015-ALUNO-CONCLUIU-CURSO.
005120     MOVE 'N' TO WS-FLAG-CONCLUIU.
005130     IF WS-QTD-CONCLUIDAS (WS-POS-ALUNO) = ZERO
005140         GO TO 2015-ALUNO-CONCLUIU-CURSO-EXIT.
005150     PERFORM 2017-COMPARA-CONCLUIDA
005160         THRU 2017-COMPARA-CONCLUIDA-EXIT
005170         VARYING IX-CONCL FROM 1 BY 1
005180         UNTIL IX-CONCL > WS-QTD-CONCLUIDAS (WS-POS-ALUNO)
005190            OR WS-CONCLUIU-ACHADO.
005200 2015-ALUNO-CONCLUIU-CURSO-EXIT.
005210     EXIT.
005220
005230 2017-COMPARA-CONCLUIDA.
005240     IF WS-CURSOS-CONCLUIDOS (WS-POS-ALUNO IX-CONCL)
005250             = WS-PRE-REQ (WS-POS-CURSO WS-IX-REQ)
005260         SET WS-CONCLUIU-ACHADO TO TRUE
005270     END-IF.
005280 2017-COMPARA-CONCLUIDA-EXIT.
005290     EXIT.
005300
005310*    VALIDA CO-REQUISITOS: UM CO-REQUISITO E SATISFEITO SE JA    *
005320*    CONCLUIDO, OU SE O ALUNO TEM MATRICULA EFETIVADA NELE NO    *
005330*    PERIODO CORRENTE - PARA NO PRIMEIRO NAO-SATISFEITO.         *
005340 2020-VALIDA-CO-REQUISITOS.
005350     SET REQUISITO-OK TO TRUE.
005360     MOVE 'ALL COREQUISITES SATISFIED' TO VALID-MENSAGEM.
005370     IF WS-QTD-CO-REQ (WS-POS-CURSO) = ZERO
005380         MOVE 'NO COREQUISITES REQUIRED' TO VALID-MENSAGEM
005390         GO TO 2020-VALIDA-CO-REQUISITOS-EXIT.
005400     PERFORM 2022-TESTA-UM-CO-REQUISITO
005410         THRU 2022-TESTA-UM-CO-REQUISITO-EXIT
005420         VARYING WS-IX-REQ FROM 1 BY 1
005430         UNTIL WS-IX-REQ > WS-QTD-CO-REQ (WS-POS-CURSO)
005440            OR REQUISITO-FALHOU.
005450 2020-VALIDA-CO-REQUISITOS-EXIT.
005460     EXIT.
005470
005480 2022-TESTA-UM-CO-REQUISITO.
005490     PERFORM 2025-CO-REQUISITO-SATISFEITO
005500         THRU 2025-CO-REQUISITO-SATISFEITO-EXIT.
005510     IF NOT WS-CO-REQ-SATISFEITO
005520         SET REQUISITO-FALHOU TO TRUE
005530         STRING 'MISSING COREQUISITE: '
005540                WS-CO-REQ (WS-POS-CURSO WS-IX-REQ)
005550                DELIMITED BY SIZE INTO VALID-MENSAGEM
005560     END-IF.
005570 2022-TESTA-UM-CO-REQUISITO-EXIT.
005580     EXIT.
005590
005600 2025-CO-REQUISITO-SATISFEITO.
005610     MOVE 'N' TO WS-FLAG-CO-REQ.
005620     PERFORM 2015-ALUNO-CONCLUIU-CURSO
005630         THRU 2015-ALUNO-CONCLUIU-CURSO-EXIT.
005640     IF WS-CONCLUIU-ACHADO
005650         SET WS-CO-REQ-SATISFEITO TO TRUE
005660         GO TO 2025-CO-REQUISITO-SATISFEITO-EXIT.
005670     PERFORM 2027-COMPARA-MATRICULA-ATIVA
005680         THRU 2027-COMPARA-MATRICULA-ATIVA-EXIT
005690         VARYING WS-IX FROM 1 BY 1
005700         UNTIL WS-IX > WS-QTD-MATRICULA
005710            OR WS-CO-REQ-SATISFEITO.
005720 2025-CO-REQUISITO-SATISFEITO-EXIT.
005730     EXIT.
005740
005750 2027-COMPARA-MATRICULA-ATIVA.
005760     IF WS-COD-ALUNO-MAT (WS-IX) = WS-COD-ALUNO (WS-POS-ALUNO)
005770        AND WS-COD-CURSO-MAT (WS-IX)
005780                = WS-CO-REQ (WS-POS-CURSO WS-IX-REQ)
005790        AND WS-MAT-EFETIVADA (WS-IX)
005800         SET WS-CO-REQ-SATISFEITO TO TRUE
005810     END-IF.
005820 2027-COMPARA-MATRICULA-ATIVA-EXIT.
005830     EXIT.
005840
005850*    VALIDACAO COMBINADA ("VALIDATE ALL REQUIREMENTS") - RODA O  *
005860*    TESTE DE PRE-REQUISITO; SE FALHAR, RETORNA O RESULTADO; DO  *
005870*    CONTRARIO RODA O DE CO-REQUISITO.                           *
005880 2030-VALIDA-TODOS-REQUISITOS.
005890     PERFORM 2010-VALIDA-PRE-REQUISITOS
005900         THRU 2010-VALIDA-PRE-REQUISITOS-EXIT.
005910     IF REQUISITO-FALHOU
005920         GO TO 2030-VALIDA-TODOS-REQUISITOS-EXIT.
005930     PERFORM 2020-VALIDA-CO-REQUISITOS
005940         THRU 2020-VALIDA-CO-REQUISITOS-EXIT.
005950     IF REQUISITO-FALHOU
005960         GO TO 2030-VALIDA-TODOS-REQUISITOS-EXIT.
005970     SET REQUISITO-OK TO TRUE.
005980     MOVE 'ALL REQUIREMENTS SATISFIED' TO VALID-MENSAGEM.
005990 2030-VALIDA-TODOS-REQUISITOS-EXIT.
006000     EXIT.
006010
006020*    REQUISITO DE SEMESTRE MINIMO - LIMITE INCLUSIVO.  METODO DE *
006030*    APOIO DO MOTOR, DISPONIVEL PARA USO FUTURO (NAO E ACIONADO  *
006040*    PELA TRANSACAO DE MATRICULA CONFORME O FLUXO ATUAL).        *
006050 2040-VALIDA-SEMESTRE-MINIMO.
006060     IF WS-SEMESTRE-ALUNO (WS-POS-ALUNO) >= WS-MIN-SEMESTRE-PADRAO
006070         SET REQUISITO-OK TO TRUE
006080     ELSE
006090         SET REQUISITO-FALHOU TO TRUE
006100     END-IF.
006110 2040-VALIDA-SEMESTRE-MINIMO-EXIT.
006120     EXIT.
006130
006140*    TESTE DE LIMITE DE CREDITOS - CREDITOS ATUAIS + ADICIONAL   *
006150*    <= MAXIMO PERMITIDO (LIMITE INCLUSIVO).                     *
006160 2050-VALIDA-LIMITE-CREDITOS.
006170     COMPUTE WS-TOTAL-CREDITOS =
006180             WS-CREDITOS-ATUAIS (WS-POS-ALUNO)
006190           + WS-CREDITOS-CURSO (WS-POS-CURSO).
006200     IF WS-TOTAL-CREDITOS <= WS-MAX-CREDITO-PADRAO
006210         SET CREDITO-OK TO TRUE
006220     ELSE
006230         MOVE 'N' TO WS-CREDITO-DENTRO-LIMITE
006240     END-IF.
006250 2050-VALIDA-LIMITE-CREDITOS-EXIT.
006260     EXIT.
006270
006280*    ELEGIBILIDADE P/ CURSO AVANCADO - EXIGE SEMESTRE MINIMO;    *
006290*    SE NAO CUMPRE, NAO ELEGIVEL (CURTO-CIRCUITO).  CASO CUMPRA, *
006300*    ELEGIVEL SE O SEMESTRE FOR ESTRITAMENTE MAIOR QUE MIN+2 OU  *
006310*    SE PASSA NO TESTE DE PRE-REQUISITO (OU LOGICO).             *
006320 2060-ELEGIBILIDADE-CURSO-AVANCADO.
006330     MOVE 'N' TO WS-ELEGIVEL-AVANCADO.
006340     PERFORM 2040-VALIDA-SEMESTRE-MINIMO
006350         THRU 2040-VALIDA-SEMESTRE-MINIMO-EXIT.
006360     IF REQUISITO-FALHOU
006370         GO TO 2060-ELEGIBILIDADE-CURSO-AVANCADO-EXIT.
006380     IF WS-SEMESTRE-ALUNO (WS-POS-ALUNO)
006390             > WS-MIN-SEMESTRE-PADRAO + 2
006400         SET ELEGIVEL-CURSO-AVANCADO TO TRUE
006410         GO TO 2060-ELEGIBILIDADE-CURSO-AVANCADO-EXIT.
006420     PERFORM 2010-VALIDA-PRE-REQUISITOS
006430         THRU 2010-VALIDA-PRE-REQUISITOS-EXIT.
006440     IF REQUISITO-OK
006450         SET ELEGIVEL-CURSO-AVANCADO TO TRUE
006460     END-IF.
006470 2060-ELEGIBILIDADE-CURSO-AVANCADO-EXIT.
006480     EXIT.
006490
006500*================================================================*
006510*    2100-ALOCADOR-VAGAS SECTION - SEAT ALLOCATOR                *
006520*================================================================*
006530 2100-ALOCADOR-VAGAS SECTION.
006540
006550*    ALOCA VAGA: SE MATRICULADOS < CAPACIDADE (ESTRITO), INCREMEN*
006560*    E REPORTA ALOCADO; SENAO REPORTA LISTA DE ESPERA (SEM ALTERA*
006570*    O MESTRE DE CURSO).                                         *
006580 2110-ALOCA-VAGA.
006590     MOVE 'N' TO ALOC-ALOCADO-FLAG.
006600     MOVE 'N' TO ALOC-EM-ESPERA-FLAG.
006610     IF WS-MATRICULADOS-CURSO (WS-POS-CURSO)
006620             < WS-CAPACIDADE-CURSO (WS-POS-CURSO)
006630         ADD 1 TO WS-MATRICULADOS-CURSO (WS-POS-CURSO)
006640         SET VAGA-FOI-ALOCADA TO TRUE
006650         MOVE 'SEAT ALLOCATED' TO ALOC-MENSAGEM
006660     ELSE
006670         SET FOI-PARA-ESPERA TO TRUE
006680         MOVE 'COURSE FULL - WAITLISTED' TO ALOC-MENSAGEM
006690     END-IF.
006700 2110-ALOCA-VAGA-EXIT.
006710     EXIT.
006720
006730*    LIBERA VAGA: SE MATRICULADOS > 0 (ESTRITO), DECREMENTA E    *
006740*    REPORTA LIBERADO=TRUE; SENAO (JA EM ZERO) REPORTA FALSE SEM *
006750*    ALTERAR (PISO EM ZERO).                                     *
006760 2120-LIBERA-VAGA.
006770     IF WS-MATRICULADOS-CURSO (WS-POS-CURSO) > ZERO
006780         SUBTRACT 1 FROM WS-MATRICULADOS-CURSO (WS-POS-CURSO)
006790         SET WS-VAGA-LIBERADA TO TRUE
006800     ELSE
006810         SET WS-VAGA-NAO-LIBERADA TO TRUE
006820     END-IF.
006830 2120-LIBERA-VAGA-EXIT.
006840     EXIT.
006850
006860*    HA VAGA DISPONIVEL: MATRICULADOS < CAPACIDADE (ESTRITO).    *
006870 2130-HA-VAGA-DISPONIVEL.
006880     IF WS-MATRICULADOS-CURSO (WS-POS-CURSO)
006890             < WS-CAPACIDADE-CURSO (WS-POS-CURSO)
006900         SET WS-TEM-VAGA TO TRUE
006910     ELSE
006920         MOVE 'N' TO WS-FLAG-TEM-VAGA
006930     END-IF.
006940 2130-HA-VAGA-DISPONIVEL-EXIT.
006950     EXIT.
006960
006970*    VAGAS DISPONIVEIS: CAPACIDADE MENOS MATRICULADOS, COM PISO  *
006980*    EM ZERO (DEFENSIVO - NAO DEVE OCORRER SOB CONTABILIDADE     *
006990*    CORRETA).  METODO DE APOIO, NAO ACIONADO PELO FLUXO DE LOTE.*
007000 2140-VAGAS-DISPONIVEIS.
007010     IF WS-MATRICULADOS-CURSO (WS-POS-CURSO)
007020             >= WS-CAPACIDADE-CURSO (WS-POS-CURSO)
007030         MOVE ZERO TO WS-QTD-VAGAS-LIVRES
007040     ELSE
007050         SUBTRACT WS-MATRICULADOS-CURSO (WS-POS-CURSO)
007060             FROM WS-CAPACIDADE-CURSO (WS-POS-CURSO)
007070             GIVING WS-QTD-VAGAS-LIVRES
007080     END-IF.
007090 2140-VAGAS-DISPONIVEIS-EXIT.
007100     EXIT.
007110
007120*    CURSO LOTADO: MATRICULADOS >= CAPACIDADE (LIMITE INCLUSIVO).*
007130 2150-CURSO-LOTADO.
007140     IF WS-MATRICULADOS-CURSO (WS-POS-CURSO)
007150             >= WS-CAPACIDADE-CURSO (WS-POS-CURSO)
007160         SET WS-CURSO-ESTA-LOTADO TO TRUE
007170     ELSE
007180         MOVE 'N' TO WS-FLAG-LOTADO
007190     END-IF.
007200 2150-CURSO-LOTADO-EXIT.
007210     EXIT.
007220
007230*    RESTA EXATAMENTE UMA VAGA: (CAPACIDADE - MATRICULADOS) = 1. *
007240 2160-FALTA-UMA-VAGA.
007250     PERFORM 2140-VAGAS-DISPONIVEIS
007260         THRU 2140-VAGAS-DISPONIVEIS-EXIT.
007270     IF WS-QTD-VAGAS-LIVRES = 1
007280         SET WS-RESTA-UMA-VAGA TO TRUE
007290     ELSE
007300         MOVE 'N' TO WS-FLAG-RESTA-UMA
007310     END-IF.
007320 2160-FALTA-UMA-VAGA-EXIT.
007330     EXIT.
007340
007350*    PERCENTUAL DE OCUPACAO: 0 SE CAPACIDADE ZERO, SENAO         *
007360*    (MATRICULADOS / CAPACIDADE) * 100, CALCULADO COM 4 CASAS    *
007370*    DECIMAIS E SO ARREDONDADO PARA 2 CASAS NO CAMPO DE EXIBICAO *
007380*    FINAL (WS-OCUPACAO-CURSO-EXIBIR, USADO NO RELMATR).         *
007390 2170-PERCENTUAL-OCUPACAO.
007400     IF WS-CAPACIDADE-CURSO (WS-POS-CURSO) = ZERO
007410         MOVE ZERO TO WS-OCUPACAO-CURSO-CALC
007420     ELSE
007430         COMPUTE WS-OCUPACAO-CURSO-CALC =
007440             (WS-MATRICULADOS-CURSO (WS-POS-CURSO) * 100)
007450             / WS-CAPACIDADE-CURSO (WS-POS-CURSO)
007460     END-IF.
007470 2170-PERCENTUAL-OCUPACAO-EXIT.
007480     EXIT.
007490
007500*    ALOCACAO VALIDA: 0 <= MATRICULADOS <= CAPACIDADE (AMBOS OS  *
007510*    LIMITES INCLUSIVOS).                                        *
007520 2180-ALOCACAO-VALIDA.
007530     IF WS-MATRICULADOS-CURSO (WS-POS-CURSO) >= ZERO
007540        AND WS-MATRICULADOS-CURSO (WS-POS-CURSO)
007550                <= WS-CAPACIDADE-CURSO (WS-POS-CURSO)
007560         SET WS-ALOCACAO-E-VALIDA TO TRUE
007570     ELSE
007580         MOVE 'N' TO WS-FLAG-ALOC-VALIDA
007590     END-IF.
007600 2180-ALOCACAO-VALIDA-EXIT.
007610     EXIT.
007620
007630*    PODE ACOMODAR N ALUNOS: (CAPACIDADE - MATRICULADOS) >= N      *
007640*    (LIMITE INCLUSIVO).  N E RECEBIDO EM WS-QTD-N-SOLICITADA      *
007650*    ANTES DO PERFORM - METODO DE APOIO, NAO ACIONADO PELO FLUXO   *
007660*    DE LOTE (N011).                                               *
007670 2190-PODE-ACOMODAR-N-ALUNOS.
007680     MOVE 'N' TO WS-FLAG-ACOMODA-N.
007690     IF WS-CAPACIDADE-CURSO (WS-POS-CURSO)
007700             - WS-MATRICULADOS-CURSO (WS-POS-CURSO)
007710             >= WS-QTD-N-SOLICITADA
007720         SET WS-ACOMODA-N-ALUNOS TO TRUE
007730     END-IF.
007740 2190-PODE-ACOMODAR-N-ALUNOS-EXIT.
007750     EXIT.
007760
007770*================================================================*
007780*    2200-GERENCIA-ESPERA SECTION - WAITLIST MANAGER             *
007790*    (VIDE NOTA NA WS-TAB-MATRICULA SOBRE A FILA FIFO IMPLICITA) *
007800*================================================================*
007810 2200-GERENCIA-ESPERA SECTION.
007820
007830*    ADICIONA-A-ESPERA: REJEITA SE A FILA JA ESTA NO LIMITE DA   *
007840*    CAPACIDADE DE ESPERA DO CURSO, OU SE O ALUNO JA CONSTA NA   *
007850*    FILA (EM QUALQUER POSICAO).  A INSERCAO PROPRIAMENTE DITA E *
007860*    FEITA PELO CHAMADOR (4000) AO CRIAR O NOVO REGISTRO DE      *
007870*    MATRICULA COM STATUS 'W' - ESTE PARAGRAFO SO VALIDA.        *
007880 2210-ADICIONA-A-ESPERA.
007890     MOVE 'N' TO WS-ESPERA-ACEITA.
007900     PERFORM 2230-TAMANHO-DA-ESPERA
007910         THRU 2230-TAMANHO-DA-ESPERA-EXIT.
007920     IF WS-TAMANHO-ESPERA >= WS-CAPACIDADE-ESPERA (WS-POS-CURSO)
007930         GO TO 2210-ADICIONA-A-ESPERA-EXIT.
007940     PERFORM 2240-ALUNO-NA-ESPERA
007950         THRU 2240-ALUNO-NA-ESPERA-EXIT.
007960     IF WS-NA-ESPERA = 'S'
007970         GO TO 2210-ADICIONA-A-ESPERA-EXIT.
007980     MOVE 'S' TO WS-ESPERA-ACEITA.
007990 2210-ADICIONA-A-ESPERA-EXIT.
008000     EXIT.
008010
008020*    PROMOVE-DA-ESPERA: SEM FILA OU FILA VAZIA - NENHUMA PROMOCAO*
008030*    SEM VAGA DISPONIVEL NO CURSO - NENHUMA PROMOCAO.  CASO      *
008040*    CONTRARIO, DESENFILEIRA (REMOVE) E RETORNA A CABECA DA FILA *
008050*    (MENOR INDICE DE TABELA COM STATUS 'W' PARA O CURSO).  A    *
008060*    PROMOCAO APENAS DESENFILEIRA - NAO ALOCA A VAGA NEM ATUALIZA*
008070*    REGISTROS; QUEM FAZ ISSO E O CHAMADOR (5000).               *
008080 2220-PROMOVE-DA-ESPERA.
008090     MOVE SPACES TO WS-ALUNO-PROMOVIDO.
008100     MOVE 'N' TO WS-TEM-PROMOVIDO.
008110     MOVE ZERO TO WS-POS-MAT-ATIVA.
008120     PERFORM 2225-PROCURA-CABECA-DA-FILA
008130         THRU 2225-PROCURA-CABECA-DA-FILA-EXIT
008140         VARYING WS-IX FROM 1 BY 1
008150         UNTIL WS-IX > WS-QTD-MATRICULA
008160            OR WS-POS-MAT-ATIVA NOT = ZERO.
008170     IF WS-POS-MAT-ATIVA = ZERO
008180         GO TO 2220-PROMOVE-DA-ESPERA-EXIT.
008190     PERFORM 2130-HA-VAGA-DISPONIVEL
008200         THRU 2130-HA-VAGA-DISPONIVEL-EXIT.
008210     IF NOT WS-TEM-VAGA
008220         GO TO 2220-PROMOVE-DA-ESPERA-EXIT.
008230     MOVE WS-COD-ALUNO-MAT (WS-POS-MAT-ATIVA)
008240                                     TO WS-ALUNO-PROMOVIDO.
008250     SET HA-ALUNO-PROMOVIDO TO TRUE.
008260 2220-PROMOVE-DA-ESPERA-EXIT.
008270     EXIT.
008280
008290 2225-PROCURA-CABECA-DA-FILA.
008300     IF WS-COD-CURSO-MAT (WS-IX) = WS-COD-CURSO (WS-POS-CURSO)
008310        AND WS-MAT-EM-ESPERA (WS-IX)
008320         MOVE WS-IX TO WS-POS-MAT-ATIVA
008330     END-IF.
008340 2225-PROCURA-CABECA-DA-FILA-EXIT.
008350     EXIT.
008360
008370*    TAMANHO DA FILA: QUANTIDADE DE MATRICULAS STATUS 'W' PARA O *
008380*    CURSO CORRENTE (WS-POS-CURSO).                              *
008390 2230-TAMANHO-DA-ESPERA.
008400     MOVE ZERO TO WS-TAMANHO-ESPERA.
008410     PERFORM 2235-CONTA-UMA-ESPERA
008420         THRU 2235-CONTA-UMA-ESPERA-EXIT
008430         VARYING WS-IX FROM 1 BY 1
008440         UNTIL WS-IX > WS-QTD-MATRICULA.
008450 2230-TAMANHO-DA-ESPERA-EXIT.
008460     EXIT.
008470
008480 2235-CONTA-UMA-ESPERA.
008490     IF WS-COD-CURSO-MAT (WS-IX) = WS-COD-CURSO (WS-POS-CURSO)
008500        AND WS-MAT-EM-ESPERA (WS-IX)
008510         ADD 1 TO WS-TAMANHO-ESPERA
008520     END-IF.
008530 2235-CONTA-UMA-ESPERA-EXIT.
008540     EXIT.
008550
008560*    ALUNO-NA-ESPERA: TESTA SE WS-ALUNO-BUSCADO JA ESTA NA FILA  *
008570*    DO CURSO CORRENTE (WS-POS-CURSO).                           *
008580 2240-ALUNO-NA-ESPERA.
008590     MOVE 'N' TO WS-NA-ESPERA.
008600     PERFORM 2245-COMPARA-NA-ESPERA
008610         THRU 2245-COMPARA-NA-ESPERA-EXIT
008620         VARYING WS-IX FROM 1 BY 1
008630         UNTIL WS-IX > WS-QTD-MATRICULA
008640            OR WS-NA-ESPERA = 'S'.
008650 2240-ALUNO-NA-ESPERA-EXIT.
008660     EXIT.
008670
008680 2245-COMPARA-NA-ESPERA.
008690     IF WS-COD-CURSO-MAT (WS-IX) = WS-COD-CURSO (WS-POS-CURSO)
008700        AND WS-MAT-EM-ESPERA (WS-IX)
008710        AND WS-COD-ALUNO-MAT (WS-IX) = WS-ALUNO-BUSCADO
008720         MOVE 'S' TO WS-NA-ESPERA
008730     END-IF.
008740 2245-COMPARA-NA-ESPERA-EXIT.
008750     EXIT.
008760
008770*    POSICAO NA ESPERA: POSICAO 1-BASEADA A PARTIR DA CABECA DA  *
008780*    FILA; -1 SE O CURSO NAO TEM FILA OU O ALUNO NAO CONSTA NELA.*
008790 2250-POSICAO-NA-ESPERA.
008800     MOVE ZERO TO WS-POSICAO-ESPERA.
008810     MOVE ZERO TO WS-CONTADOR-POSICAO.
008820     PERFORM 2255-CONTA-ATE-O-ALUNO
008830         THRU 2255-CONTA-ATE-O-ALUNO-EXIT
008840         VARYING WS-IX FROM 1 BY 1
008850         UNTIL WS-IX > WS-QTD-MATRICULA
008860            OR WS-POSICAO-ESPERA NOT = ZERO.
008870     IF WS-POSICAO-ESPERA = ZERO
008880         MOVE -1 TO WS-POSICAO-ESPERA
008890     END-IF.
008900 2250-POSICAO-NA-ESPERA-EXIT.
008910     EXIT.
008920
008930 2255-CONTA-ATE-O-ALUNO.
008940     IF WS-COD-CURSO-MAT (WS-IX) = WS-COD-CURSO (WS-POS-CURSO)
008950        AND WS-MAT-EM-ESPERA (WS-IX)
008960         ADD 1 TO WS-CONTADOR-POSICAO
008970         IF WS-COD-ALUNO-MAT (WS-IX) = WS-ALUNO-BUSCADO
008980             MOVE WS-CONTADOR-POSICAO TO WS-POSICAO-ESPERA
008990         END-IF
009000     END-IF.
009010 2255-CONTA-ATE-O-ALUNO-EXIT.
009020     EXIT.
009030
009040*    ESPERA CHEIA: TAMANHO DA FILA >= CAPACIDADE DE ESPERA DO    *
009050*    CURSO (LIMITE INCLUSIVO).                                   *
009060 2260-ESPERA-CHEIA.
009070     PERFORM 2230-TAMANHO-DA-ESPERA
009080         THRU 2230-TAMANHO-DA-ESPERA-EXIT.
009090     IF WS-TAMANHO-ESPERA >= WS-CAPACIDADE-ESPERA (WS-POS-CURSO)
009100         SET WS-ESPERA-ESTA-CHEIA TO TRUE
009110     ELSE
009120         MOVE 'N' TO WS-FLAG-ESPERA-CHEIA
009130     END-IF.
009140 2260-ESPERA-CHEIA-EXIT.
009150     EXIT.
009160
009170*    ESPERA TEM ESPACO: TAMANHO DA FILA < CAPACIDADE DE ESPERA   *
009180*    (LIMITE ESTRITO - INVERSO DE ESPERA-CHEIA).                 *
009190 2270-ESPERA-TEM-ESPACO.
009200     PERFORM 2230-TAMANHO-DA-ESPERA
009210         THRU 2230-TAMANHO-DA-ESPERA-EXIT.
009220     IF WS-TAMANHO-ESPERA < WS-CAPACIDADE-ESPERA (WS-POS-CURSO)
009230         SET WS-ESPERA-TEM-ESPACO-F TO TRUE
009240     ELSE
009250         MOVE 'N' TO WS-FLAG-ESPERA-ESPACO
009260     END-IF.
009270 2270-ESPERA-TEM-ESPACO-EXIT.
009280     EXIT.
009290
009300*    REMOVE-DA-ESPERA: LOCALIZA A PRIMEIRA OCORRENCIA (NAO       *
009310*    NECESSARIAMENTE A CABECA) DO ALUNO NA FILA DO CURSO E A     *
009320*    MARCA BAIXADA; REPORTA SE ALGO FOI REMOVIDO.  O CHAMADOR    *
009330*    (5030) JA POSSUI A POSICAO EXATA QUANDO A PROPRIA MATRICULA *
009340*    EM ESPERA E A QUE ESTA SENDO CANCELADA - ESTE PARAGRAFO FICA*
009350*    DISPONIVEL PARA O CASO GERAL DA OPERACAO DO WAITLISTMANAGER.*
009360 2280-REMOVE-DA-ESPERA.
009370     MOVE 'N' TO WS-FLAG-REMOVIDO.
009380     MOVE ZERO TO WS-POS-MAT-ATIVA.
009390     PERFORM 2285-PROCURA-P-REMOVER
009400         THRU 2285-PROCURA-P-REMOVER-EXIT
009410         VARYING WS-IX FROM 1 BY 1
009420         UNTIL WS-IX > WS-QTD-MATRICULA
009430            OR WS-POS-MAT-ATIVA NOT = ZERO.
009440     IF WS-POS-MAT-ATIVA = ZERO
009450         GO TO 2280-REMOVE-DA-ESPERA-EXIT.
009460     SET WS-MAT-BAIXADA (WS-POS-MAT-ATIVA) TO TRUE.
009470     SET WS-REMOVIDO-DA-ESPERA TO TRUE.
009480 2280-REMOVE-DA-ESPERA-EXIT.
009490     EXIT.
009500
009510 2285-PROCURA-P-REMOVER.
009520     IF WS-COD-CURSO-MAT (WS-IX) = WS-COD-CURSO (WS-POS-CURSO)
009530        AND WS-MAT-EM-ESPERA (WS-IX)
009540        AND WS-COD-ALUNO-MAT (WS-IX) = WS-ALUNO-BUSCADO
009550         MOVE WS-IX TO WS-POS-MAT-ATIVA
009560     END-IF.
009570 2285-PROCURA-P-REMOVER-EXIT.
009580     EXIT.
009590
009600*================================================================*
009610*    3000-PROCESSA-TRANSACOES SECTION - LACO PRINCIPAL DO LOTE   *
009620*================================================================*
009630 3000-PROCESSA-TRANSACOES SECTION.
009640 3000-INICIO.
009650     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORA-SISTEMA.
009660     MOVE WS-DATA-HORA-SISTEMA (1:8) TO WS-DATA-COMPLETA.
009670
009680     OPEN INPUT TRANS-MATRICULA.
009690     IF STATUS-TRANS NOT = '00'
009700         DISPLAY 'MATRIC-COB: TRANMAT.DAT INEXISTENTE OU COM '
009710                 'PROBLEMA - STATUS ' STATUS-TRANS
009720         STOP RUN.
009730     OPEN OUTPUT RESULTADO-MATRICULA.
009740
009750     PERFORM 3010-LE-TRANSACAO THRU 3010-LE-TRANSACAO-EXIT.
009760     PERFORM 3020-EXECUTA-TRANSACAO
009770         THRU 3020-EXECUTA-TRANSACAO-EXIT
009780         UNTIL NAO-HA-MAIS-TRANSACOES.
009790
009800     CLOSE TRANS-MATRICULA.
009810     CLOSE RESULTADO-MATRICULA.
009820 3000-PROCESSA-TRANSACOES-EXIT.
009830     EXIT.
009840
009850 3010-LE-TRANSACAO.
009860     READ TRANS-MATRICULA
009870         AT END
009880             SET NAO-HA-MAIS-TRANSACOES TO TRUE.
009890 3010-LE-TRANSACAO-EXIT.
009900     EXIT.
009910
009920 3020-EXECUTA-TRANSACAO.
009930     IF TRANS-MATRICULAR
009940         PERFORM 4000-REGISTRA-MATRICULA
009950             THRU 4000-REGISTRA-MATRICULA-EXIT
009960     ELSE
009970         IF TRANS-CANCELAR
009980             PERFORM 5000-CANCELA-MATRICULA
009990                 THRU 5000-CANCELA-MATRICULA-EXIT
010000         ELSE
010010             MOVE 'N' TO WS-REG-SUCESSO-FLAG
010020             MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-REG-MENSAGEM
010030             MOVE SPACE TO WS-REG-STATUS
010040             MOVE SPACES TO WS-REG-COD-MATRICULA
010050         END-IF
010060     END-IF.
010070     PERFORM 3030-GRAVA-RESULTADO THRU 3030-GRAVA-RESULTADO-EXIT.
010080     PERFORM 3010-LE-TRANSACAO THRU 3010-LE-TRANSACAO-EXIT.
010090 3020-EXECUTA-TRANSACAO-EXIT.
010100     EXIT.
010110
010120 3030-GRAVA-RESULTADO.
010130     MOVE WS-REG-SUCESSO-FLAG    TO FLAG-SUCESSO.
010140     MOVE WS-REG-MENSAGEM        TO MSG-RESULTADO.
010150     MOVE WS-REG-STATUS          TO STATUS-RESULTADO.
010160     MOVE WS-REG-COD-MATRICULA   TO COD-MATRICULA-RESULT.
010170     WRITE REG-RESULTADO.
010180 3030-GRAVA-RESULTADO-EXIT.
010190     EXIT.
010200
010210*================================================================*
010220*    4000-REGISTRA-MATRICULA SECTION - REGISTRAR (MATRICULAR)    *
010230*================================================================*
010240 4000-REGISTRA-MATRICULA SECTION.
010250 4000-INICIO.
010260     MOVE 'N' TO WS-REG-SUCESSO-FLAG.
010270     MOVE SPACE TO WS-REG-STATUS.
010280     MOVE SPACES TO WS-REG-COD-MATRICULA.
010290
010300     MOVE COD-ALUNO-TRANS TO WS-ALUNO-BUSCADO.
010310     PERFORM 4010-BUSCA-ALUNO THRU 4010-BUSCA-ALUNO-EXIT.
010320     IF NOT ALUNO-FOI-ACHADO
010330         STRING 'STUDENT NOT FOUND: ' COD-ALUNO-TRANS
010340                DELIMITED BY SIZE INTO WS-REG-MENSAGEM
010350         GO TO 4000-REGISTRA-MATRICULA-EXIT.
010360
010370     MOVE COD-CURSO-TRANS TO WS-CURSO-BUSCADO.
010380     PERFORM 4020-BUSCA-CURSO THRU 4020-BUSCA-CURSO-EXIT.
010390     IF NOT CURSO-FOI-ACHADO
010400         STRING 'COURSE NOT FOUND: ' COD-CURSO-TRANS
010410                DELIMITED BY SIZE INTO WS-REG-MENSAGEM
010420         GO TO 4000-REGISTRA-MATRICULA-EXIT.
010430
010440     PERFORM 4030-JA-MATRICULADO THRU 4030-JA-MATRICULADO-EXIT.
010450     IF ALUNO-JA-MATRICULADO
010460         MOVE 'STUDENT ALREADY ENROLLED IN THIS COURSE'
010470                                     TO WS-REG-MENSAGEM
010480         GO TO 4000-REGISTRA-MATRICULA-EXIT.
010490
010500     PERFORM 2030-VALIDA-TODOS-REQUISITOS
010510         THRU 2030-VALIDA-TODOS-REQUISITOS-EXIT.
010520     IF REQUISITO-FALHOU
010530         STRING 'PREREQUISITES NOT MET: ' VALID-MENSAGEM
010540                DELIMITED BY SIZE INTO WS-REG-MENSAGEM
010550         GO TO 4000-REGISTRA-MATRICULA-EXIT.
010560
010570*    METODOS DE APOIO DO MOTOR (2050/2060) - CALCULADOS PARA     *
010580*    MANTER O CONJUNTO COMPLETO DE REGRAS DO ENGINE, MAS NAO     *
010590*    CONDICIONAM O RESULTADO DESTA TRANSACAO (O FLUXO DE LOTE    *
010600*    SO EXIGE A VALIDACAO COMBINADA ACIMA).                      *
010610     PERFORM 2050-VALIDA-LIMITE-CREDITOS
010620         THRU 2050-VALIDA-LIMITE-CREDITOS-EXIT.
010630     PERFORM 2060-ELEGIBILIDADE-CURSO-AVANCADO
010640         THRU 2060-ELEGIBILIDADE-CURSO-AVANCADO-EXIT.
010650
010660*    O CODIGO DE MATRICULA SO E GERADO (E O CONTADOR GLOBAL SO E  *
010670*    AVANCADO) DEPOIS QUE A ALOCACAO DE VAGA/ESPERA FOR DECIDIDA  *
010680*    COM SUCESSO - 4070 E CHAMADO DE DENTRO DE 4040 E DO RAMO     *
010690*    ACEITO DE 4050, NUNCA NESTE PONTO DE DESPACHO (N011).        *
010700     PERFORM 2110-ALOCA-VAGA THRU 2110-ALOCA-VAGA-EXIT.
010710
010720     IF VAGA-FOI-ALOCADA
010730         PERFORM 4040-EFETIVA-MATRICULA
010740             THRU 4040-EFETIVA-MATRICULA-EXIT
010750     ELSE
010760         PERFORM 4050-COLOCA-EM-ESPERA
010770             THRU 4050-COLOCA-EM-ESPERA-EXIT
010780     END-IF.
010790 4000-REGISTRA-MATRICULA-EXIT.
010800     EXIT.
010810
010820 4010-BUSCA-ALUNO.
010830     MOVE 'N' TO WS-ALUNO-ACHADO.
010840     MOVE ZERO TO WS-POS-ALUNO.
010850     PERFORM 4015-COMPARA-ALUNO
010860         THRU 4015-COMPARA-ALUNO-EXIT
010870         VARYING WS-IX FROM 1 BY 1
010880         UNTIL WS-IX > WS-QTD-ALUNO OR ALUNO-FOI-ACHADO.
010890 4010-BUSCA-ALUNO-EXIT.
010900     EXIT.
010910
010920 4015-COMPARA-ALUNO.
010930     IF WS-COD-ALUNO (WS-IX) = WS-ALUNO-BUSCADO
010940         MOVE WS-IX TO WS-POS-ALUNO
010950         SET ALUNO-FOI-ACHADO TO TRUE
010960     END-IF.
010970 4015-COMPARA-ALUNO-EXIT.
010980     EXIT.
010990
011000 4020-BUSCA-CURSO.
011010     MOVE 'N' TO WS-CURSO-ACHADO.
011020     MOVE ZERO TO WS-POS-CURSO.
011030     PERFORM 4025-COMPARA-CURSO
011040         THRU 4025-COMPARA-CURSO-EXIT
011050         VARYING WS-IX FROM 1 BY 1
011060         UNTIL WS-IX > WS-QTD-CURSO OR CURSO-FOI-ACHADO.
011070 4020-BUSCA-CURSO-EXIT.
011080     EXIT.
011090
011100 4025-COMPARA-CURSO.
011110     IF WS-COD-CURSO (WS-IX) = WS-CURSO-BUSCADO
011120         MOVE WS-IX TO WS-POS-CURSO
011130         SET CURSO-FOI-ACHADO TO TRUE
011140     END-IF.
011150 4025-COMPARA-CURSO-EXIT.
011160     EXIT.
011170
011180*    HA MATRICULA NAO-BAIXADA (STATUS 'E') PARA O PAR ALUNO/CURSO*
011190 4030-JA-MATRICULADO.
011200     MOVE 'N' TO WS-JA-MATRICULADO.
011210     PERFORM 4035-COMPARA-EFETIVADA
011220         THRU 4035-COMPARA-EFETIVADA-EXIT
011230         VARYING WS-IX FROM 1 BY 1
011240         UNTIL WS-IX > WS-QTD-MATRICULA
011250            OR ALUNO-JA-MATRICULADO.
011260 4030-JA-MATRICULADO-EXIT.
011270     EXIT.
011280
011290 4035-COMPARA-EFETIVADA.
011300     IF WS-COD-ALUNO-MAT (WS-IX) = WS-ALUNO-BUSCADO
011310        AND WS-COD-CURSO-MAT (WS-IX) = WS-CURSO-BUSCADO
011320        AND WS-MAT-EFETIVADA (WS-IX)
011330         SET ALUNO-JA-MATRICULADO TO TRUE
011340     END-IF.
011350 4035-COMPARA-EFETIVADA-EXIT.
011360     EXIT.
011370
011380*    VAGA ALOCADA - GERA O CODIGO DE MATRICULA (N011), GRAVA      *
011390*    MATRICULA 'E', SOMA CREDITO DO ALUNO.                        *
011400 4040-EFETIVA-MATRICULA.
011410     PERFORM 4070-GERA-COD-MATRICULA
011420         THRU 4070-GERA-COD-MATRICULA-EXIT.
011430     SET IX-MAT TO WS-QTD-MATRICULA.
011440     SET IX-MAT UP BY 1.
011450     MOVE WS-REG-COD-MATRICULA  TO WS-COD-MATRICULA (IX-MAT).
011460     MOVE WS-ALUNO-BUSCADO      TO WS-COD-ALUNO-MAT (IX-MAT).
011470     MOVE WS-CURSO-BUSCADO      TO WS-COD-CURSO-MAT (IX-MAT).
011480     SET WS-MAT-EFETIVADA (IX-MAT) TO TRUE.
011490     MOVE WS-DATA-COMPLETA      TO WS-DATA-MAT (IX-MAT).
011500     ADD 1 TO WS-QTD-MATRICULA.
011510
011520     ADD WS-CREDITOS-CURSO (WS-POS-CURSO)
011530         TO WS-CREDITOS-ATUAIS (WS-POS-ALUNO).
011540
011550     MOVE 'S' TO WS-REG-SUCESSO-FLAG.
011560     MOVE 'E' TO WS-REG-STATUS.
011570     MOVE 'ENROLLED' TO WS-REG-MENSAGEM.
011580 4040-EFETIVA-MATRICULA-EXIT.
011590     EXIT.
011600
011610*    SEM VAGA - TENTA LISTA DE ESPERA; SE A ESPERA TAMBEM ESTIVER*
011620*    CHEIA, A TRANSACAO FALHA.                                   *
011630 4050-COLOCA-EM-ESPERA.
011640     PERFORM 2210-ADICIONA-A-ESPERA
011650         THRU 2210-ADICIONA-A-ESPERA-EXIT.
011660     IF WS-ESPERA-ACEITA NOT = 'S'
011670         MOVE 'COURSE FULL AND WAITLIST IS AT CAPACITY'
011680                                     TO WS-REG-MENSAGEM
011690         GO TO 4050-COLOCA-EM-ESPERA-EXIT.
011700
011710     PERFORM 4070-GERA-COD-MATRICULA
011720         THRU 4070-GERA-COD-MATRICULA-EXIT.
011730     SET IX-MAT TO WS-QTD-MATRICULA.
011740     SET IX-MAT UP BY 1.
011750     MOVE WS-REG-COD-MATRICULA  TO WS-COD-MATRICULA (IX-MAT).
011760     MOVE WS-ALUNO-BUSCADO      TO WS-COD-ALUNO-MAT (IX-MAT).
011770     MOVE WS-CURSO-BUSCADO      TO WS-COD-CURSO-MAT (IX-MAT).
011780     SET WS-MAT-EM-ESPERA (IX-MAT) TO TRUE.
011790     MOVE WS-DATA-COMPLETA      TO WS-DATA-MAT (IX-MAT).
011800     ADD 1 TO WS-QTD-MATRICULA.
011810
011820     MOVE 'S' TO WS-REG-SUCESSO-FLAG.
011830     MOVE 'W' TO WS-REG-STATUS.
011840     MOVE 'WAITLISTED' TO WS-REG-MENSAGEM.
011850 4050-COLOCA-EM-ESPERA-EXIT.
011860     EXIT.
011870
011880*    GERA O PROXIMO CODIGO DE MATRICULA - PREFIXO FIXO "ENR" +   *
011890*    SEQUENCIAL DE 6 DIGITOS, COM ZEROS A ESQUERDA; AVANCA O     *
011900*    CONTADOR GLOBAL DO LOTE LOGO APOS O USO (N010).  CHAMADO SO *
011910*    DE 4040 (VAGA ALOCADA) E DO RAMO ACEITO DE 4050 (ENTROU NA  *
011920*    ESPERA) - NUNCA ANTES DE SABER SE A MATRICULA VAI MESMO SER *
011930*    CRIADA, PARA NAO QUEIMAR NUMERO DE SEQUENCIA NEM DEIXAR     *
011940*    CODIGO FANTASMA NO RESULTADO DE UMA TRANSACAO REJEITADA     *
011950*    (N011).                                                     *
011960 4070-GERA-COD-MATRICULA.
011970     MOVE WS-PROX-SEQ-MATRICULA  TO WS-SEQ-MAT2.
011980     STRING WS-PREFIXO-MAT2 WS-SEQ-MAT2
011990            DELIMITED BY SIZE INTO WS-REG-COD-MATRICULA.
012000     ADD 1 TO WS-PROX-SEQ-MATRICULA.
012010 4070-GERA-COD-MATRICULA-EXIT.
012020     EXIT.
012030
012040*================================================================*
012050*    5000-CANCELA-MATRICULA SECTION - REGISTRAR (CANCELAR/BAIXAR)*
012060*================================================================*
012070 5000-CANCELA-MATRICULA SECTION.
012080 5000-INICIO.
012090     MOVE 'N' TO WS-REG-SUCESSO-FLAG.
012100     MOVE SPACE TO WS-REG-STATUS.
012110     MOVE SPACES TO WS-REG-COD-MATRICULA.
012120
012130     MOVE COD-ALUNO-TRANS TO WS-ALUNO-BUSCADO.
012140     MOVE COD-CURSO-TRANS TO WS-CURSO-BUSCADO.
012150     PERFORM 5010-BUSCA-MATRICULA-ATIVA
012160         THRU 5010-BUSCA-MATRICULA-ATIVA-EXIT.
012170     IF NOT MAT-FOI-ACHADA
012180         MOVE 'ENROLLMENT NOT FOUND' TO WS-REG-MENSAGEM
012190         GO TO 5000-CANCELA-MATRICULA-EXIT.
012200
012210*    PASSO 2 DO FLUXO (SEMPRE FALSO DADA A EXCLUSAO NO PASSO 1 - *
012220*    PRESERVADO POR PARIDADE COM O DESENHO ORIGINAL).            *
012230     IF WS-MAT-BAIXADA (WS-POS-MAT)
012240         MOVE 'ENROLLMENT ALREADY DROPPED' TO WS-REG-MENSAGEM
012250         GO TO 5000-CANCELA-MATRICULA-EXIT.
012260
012270     PERFORM 4020-BUSCA-CURSO THRU 4020-BUSCA-CURSO-EXIT.
012280     PERFORM 4010-BUSCA-ALUNO THRU 4010-BUSCA-ALUNO-EXIT.
012290     IF NOT CURSO-FOI-ACHADO OR NOT ALUNO-FOI-ACHADO
012300         MOVE 'STUDENT OR COURSE RECORD MISSING'
012310                                     TO WS-REG-MENSAGEM
012320         GO TO 5000-CANCELA-MATRICULA-EXIT.
012330
012340     IF WS-MAT-EFETIVADA (WS-POS-MAT)
012350         PERFORM 5020-LIBERA-E-PROMOVE
012360             THRU 5020-LIBERA-E-PROMOVE-EXIT
012370     ELSE
012380         PERFORM 5030-REMOVE-DA-ESPERA
012390             THRU 5030-REMOVE-DA-ESPERA-EXIT
012400     END-IF.
012410
012420     SET WS-MAT-BAIXADA (WS-POS-MAT) TO TRUE.
012430     MOVE 'S' TO WS-REG-SUCESSO-FLAG.
012440     MOVE 'DROPPED' TO WS-REG-MENSAGEM.
012450     MOVE WS-COD-MATRICULA (WS-POS-MAT) TO WS-REG-COD-MATRICULA.
012460 5000-CANCELA-MATRICULA-EXIT.
012470     EXIT.
012480
012490*    LOCALIZA A MATRICULA ATIVA (NAO BAIXADA) DO PAR ALUNO/CURSO.*
012500 5010-BUSCA-MATRICULA-ATIVA.
012510     MOVE 'N' TO WS-MAT-ACHADA.
012520     MOVE ZERO TO WS-POS-MAT.
012530     PERFORM 5015-COMPARA-MATRICULA-ATIVA
012540         THRU 5015-COMPARA-MATRICULA-ATIVA-EXIT
012550         VARYING WS-IX FROM 1 BY 1
012560         UNTIL WS-IX > WS-QTD-MATRICULA OR MAT-FOI-ACHADA.
012570 5010-BUSCA-MATRICULA-ATIVA-EXIT.
012580     EXIT.
012590
012600 5015-COMPARA-MATRICULA-ATIVA.
012610     IF WS-COD-ALUNO-MAT (WS-IX) = WS-ALUNO-BUSCADO
012620        AND WS-COD-CURSO-MAT (WS-IX) = WS-CURSO-BUSCADO
012630        AND NOT WS-MAT-BAIXADA (WS-IX)
012640         MOVE WS-IX TO WS-POS-MAT
012650         SET MAT-FOI-ACHADA TO TRUE
012660     END-IF.
012670 5015-COMPARA-MATRICULA-ATIVA-EXIT.
012680     EXIT.
012690
012700*    BAIXA DE MATRICULA EFETIVADA: LIBERA A VAGA, SUBTRAI CREDITO*
012710*    DO ALUNO (PISO EM ZERO) E TENTA PROMOVER A CABECA DA ESPERA.*
012720 5020-LIBERA-E-PROMOVE.
012730     PERFORM 2120-LIBERA-VAGA THRU 2120-LIBERA-VAGA-EXIT.
012740
012750     IF WS-CREDITOS-ATUAIS (WS-POS-ALUNO)
012760             >= WS-CREDITOS-CURSO (WS-POS-CURSO)
012770         SUBTRACT WS-CREDITOS-CURSO (WS-POS-CURSO)
012780             FROM WS-CREDITOS-ATUAIS (WS-POS-ALUNO)
012790     ELSE
012800         MOVE ZERO TO WS-CREDITOS-ATUAIS (WS-POS-ALUNO)
012810     END-IF.
012820
012830     PERFORM 2220-PROMOVE-DA-ESPERA
012840         THRU 2220-PROMOVE-DA-ESPERA-EXIT.
012850     IF NOT HA-ALUNO-PROMOVIDO
012860         GO TO 5020-LIBERA-E-PROMOVE-EXIT.
012870     PERFORM 5040-EFETIVA-PROMOCAO
012880         THRU 5040-EFETIVA-PROMOCAO-EXIT.
012890 5020-LIBERA-E-PROMOVE-EXIT.
012900     EXIT.
012910
012920*    CANCELAMENTO DE MATRICULA EM ESPERA: SEM IMPACTO EM VAGA OU *
012930*    CREDITO - A PROPRIA BAIXA EM 5000-INICIO JA REMOVE O ALUNO  *
012940*    DA FILA (STATUS DEIXA DE SER 'W').                          *
012950 5030-REMOVE-DA-ESPERA.
012960     CONTINUE.
012970 5030-REMOVE-DA-ESPERA-EXIT.
012980     EXIT.
012990
013000*    EFETIVA A PROMOCAO DO ALUNO DEVOLVIDO POR 2220: A MATRICULA *
013010*    EM ESPERA DELE DEVE EXISTIR E ESTAR COM STATUS 'W', SENAO A *
013020*    PROMOCAO E ABANDONADA EM SILENCIO (SEM ERRO AO CHAMADOR).   *
013030 5040-EFETIVA-PROMOCAO.
013040     MOVE ZERO TO WS-POS-MAT-ATIVA.
013050     PERFORM 5045-PROCURA-MATRICULA-PROMOVIDO
013060         THRU 5045-PROCURA-MATRICULA-PROMOVIDO-EXIT
013070         VARYING WS-IX FROM 1 BY 1
013080         UNTIL WS-IX > WS-QTD-MATRICULA
013090            OR WS-POS-MAT-ATIVA NOT = ZERO.
013100     IF WS-POS-MAT-ATIVA = ZERO
013110         GO TO 5040-EFETIVA-PROMOCAO-EXIT.
013120
013130     MOVE WS-ALUNO-PROMOVIDO TO WS-ALUNO-BUSCADO.
013140     PERFORM 4010-BUSCA-ALUNO THRU 4010-BUSCA-ALUNO-EXIT.
013150     IF NOT ALUNO-FOI-ACHADO
013160         GO TO 5040-EFETIVA-PROMOCAO-EXIT.
013170     PERFORM 4020-BUSCA-CURSO THRU 4020-BUSCA-CURSO-EXIT.
013180     IF NOT CURSO-FOI-ACHADO
013190         GO TO 5040-EFETIVA-PROMOCAO-EXIT.
013200
013210     PERFORM 2110-ALOCA-VAGA THRU 2110-ALOCA-VAGA-EXIT.
013220     IF NOT VAGA-FOI-ALOCADA
013230         GO TO 5040-EFETIVA-PROMOCAO-EXIT.
013240
013250     SET WS-MAT-EFETIVADA (WS-POS-MAT-ATIVA) TO TRUE.
013260     ADD WS-CREDITOS-CURSO (WS-POS-CURSO)
013270         TO WS-CREDITOS-ATUAIS (WS-POS-ALUNO).
013280 5040-EFETIVA-PROMOCAO-EXIT.
013290     EXIT.
013300
013310 5045-PROCURA-MATRICULA-PROMOVIDO.
013320     IF WS-COD-ALUNO-MAT (WS-IX) = WS-ALUNO-PROMOVIDO
013330        AND WS-COD-CURSO-MAT (WS-IX) = WS-CURSO-BUSCADO
013340        AND WS-MAT-EM-ESPERA (WS-IX)
013350         MOVE WS-IX TO WS-POS-MAT-ATIVA
013360     END-IF.
013370 5045-PROCURA-MATRICULA-PROMOVIDO-EXIT.
013380     EXIT.
013390
013400*================================================================*
013410*    6000-REGRAVA-MESTRES - GRAVA OS 3 MESTRES ATUALIZADOS       *
013420*================================================================*
013430 6000-REGRAVA-MESTRES.
013440     OPEN OUTPUT ALUNO-MESTRE.
013450     PERFORM 6010-GRAVA-UM-ALUNO
013460         THRU 6010-GRAVA-UM-ALUNO-EXIT
013470         VARYING IX-ALUNO FROM 1 BY 1
013480         UNTIL IX-ALUNO > WS-QTD-ALUNO.
013490     CLOSE ALUNO-MESTRE.
013500
013510     OPEN OUTPUT CURSO-MESTRE.
013520     PERFORM 6020-GRAVA-UM-CURSO
013530         THRU 6020-GRAVA-UM-CURSO-EXIT
013540         VARYING IX-CURSO FROM 1 BY 1
013550         UNTIL IX-CURSO > WS-QTD-CURSO.
013560     CLOSE CURSO-MESTRE.
013570
013580     OPEN OUTPUT MATRICULA-MESTRE.
013590     PERFORM 6030-GRAVA-UMA-MATRICULA
013600         THRU 6030-GRAVA-UMA-MATRICULA-EXIT
013610         VARYING IX-MAT FROM 1 BY 1
013620         UNTIL IX-MAT > WS-QTD-MATRICULA.
013630     CLOSE MATRICULA-MESTRE.
013640 6000-REGRAVA-MESTRES-EXIT.
013650     EXIT.
013660
013670 6010-GRAVA-UM-ALUNO.
013680     MOVE WS-COD-ALUNO (IX-ALUNO)        TO COD-ALUNO.
013690     MOVE WS-NOME-ALUNO (IX-ALUNO)       TO NOME-ALUNO.
013700     MOVE WS-PROGRAMA-ALUNO (IX-ALUNO)   TO PROGRAMA-ALUNO.
013710     MOVE WS-SEMESTRE-ALUNO (IX-ALUNO)   TO SEMESTRE-ALUNO.
013720     MOVE WS-CREDITOS-ATUAIS (IX-ALUNO)  TO CREDITOS-ATUAIS.
013730     MOVE WS-QTD-CONCLUIDAS (IX-ALUNO)   TO QTD-CURSOS-CONCLUIDOS.
013740     PERFORM 6015-GRAVA-UMA-CONCLUIDA
013750         THRU 6015-GRAVA-UMA-CONCLUIDA-EXIT
013760         VARYING IX-CONCL FROM 1 BY 1 UNTIL IX-CONCL > 50.
013770     WRITE REG-CADALUNO.
013780 6010-GRAVA-UM-ALUNO-EXIT.
013790     EXIT.
013800
013810 6015-GRAVA-UMA-CONCLUIDA.
013820     MOVE WS-CURSOS-CONCLUIDOS (IX-ALUNO IX-CONCL)
013830         TO TAB-CURSOS-CONCLUIDOS (IX-CONCL).
013840 6015-GRAVA-UMA-CONCLUIDA-EXIT.
013850     EXIT.
013860
013870 6020-GRAVA-UM-CURSO.
013880     MOVE WS-COD-CURSO (IX-CURSO)          TO COD-CURSO.
013890     MOVE WS-NOME-CURSO (IX-CURSO)         TO NOME-CURSO.
013900     MOVE WS-CREDITOS-CURSO (IX-CURSO)     TO CREDITOS-CURSO.
013910     MOVE WS-CAPACIDADE-CURSO (IX-CURSO)   TO CAPACIDADE-CURSO.
013920     MOVE WS-MATRICULADOS-CURSO (IX-CURSO) TO MATRICULADOS-CURSO.
013930     MOVE WS-CAPACIDADE-ESPERA (IX-CURSO)  TO CAPACIDADE-ESPERA.
013940     MOVE WS-QTD-PRE-REQ (IX-CURSO)        TO QTD-PRE-REQUISITOS.
013950     PERFORM 6022-GRAVA-UM-PRE-REQ
013960         THRU 6022-GRAVA-UM-PRE-REQ-EXIT
013970         VARYING IX-PRE FROM 1 BY 1 UNTIL IX-PRE > 20.
013980     MOVE WS-QTD-CO-REQ (IX-CURSO)         TO QTD-CO-REQUISITOS.
013990     PERFORM 6024-GRAVA-UM-CO-REQ
014000         THRU 6024-GRAVA-UM-CO-REQ-EXIT
014010         VARYING IX-CO FROM 1 BY 1 UNTIL IX-CO > 20.
014020     WRITE REG-CADCURSO.
014030 6020-GRAVA-UM-CURSO-EXIT.
014040     EXIT.
014050
014060 6022-GRAVA-UM-PRE-REQ.
014070     MOVE WS-PRE-REQ (IX-CURSO IX-PRE)
014080         TO TAB-PRE-REQUISITOS (IX-PRE).
014090 6022-GRAVA-UM-PRE-REQ-EXIT.
014100     EXIT.
014110
014120 6024-GRAVA-UM-CO-REQ.
014130     MOVE WS-CO-REQ (IX-CURSO IX-CO) TO TAB-CO-REQUISITOS (IX-CO).
014140 6024-GRAVA-UM-CO-REQ-EXIT.
014150     EXIT.
014160
014170 6030-GRAVA-UMA-MATRICULA.
014180     MOVE WS-COD-MATRICULA (IX-MAT)      TO COD-MATRICULA.
014190     MOVE WS-COD-ALUNO-MAT (IX-MAT)      TO COD-ALUNO-MAT.
014200     MOVE WS-COD-CURSO-MAT (IX-MAT)      TO COD-CURSO-MAT.
014210     MOVE WS-STATUS-MAT (IX-MAT)         TO STATUS-MATRICULA.
014220     MOVE WS-DATA-MAT (IX-MAT)           TO DATA-MATRICULA.
014230     WRITE REG-MATRICULA.
014240 6030-GRAVA-UMA-MATRICULA-EXIT.
014250     EXIT.
014260
014270*================================================================*
014280*    9000-ENCERRA-LOTE - ENCADEIA PARA O RELATORIO ESTATISTICO   *
014290*================================================================*
014300 9000-ENCERRA-LOTE.
014310     DISPLAY 'MATRIC-COB: LOTE DE MATRICULA CONCLUIDO - '
014320             WS-QTD-MATRICULA ' MATRICULAS EM TABELA'.
014330     CHAIN 'RELMATR.EXE'.
014340     STOP RUN.
014350 9000-ENCERRA-LOTE-EXIT.
014360     EXIT.
